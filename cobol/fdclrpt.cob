000100* FD FOR THE ANALYTICS / CLEANING SUMMARY REPORT.
000200* 06/06/93 DPK - CREATED.
000300 FD  ANALYTICS-REPORT
000400     LABEL RECORDS ARE STANDARD.
000500 01  CR-Report-Line.
000600     03  CR-Report-Text           PIC X(130).
000700     03  FILLER                   PIC X(002).
