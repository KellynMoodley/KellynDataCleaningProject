000100* FD FOR INCLUDED (CLEAN) CLIENT FILE.
000200* 14/03/85 RJH - CREATED.
000300 FD  INCLUDED-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsclinc.cob".
