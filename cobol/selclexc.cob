000100* SELECT CLAUSE FOR EXCLUDED CLIENT FILE.
000200* CALLING PROGRAM MUST DECLARE CX-FILE-STATUS PIC XX.
000300* 14/03/85 RJH - CREATED.
000400     SELECT EXCLUDED-FILE ASSIGN TO "CLEXCL"
000500         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS CX-FILE-STATUS.
