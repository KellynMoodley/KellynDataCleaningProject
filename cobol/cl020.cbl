000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CL020.
000300 AUTHOR.         D P KHAN.
000400 INSTALLATION.   APPLEWOOD COMPUTERS.
000500 DATE-WRITTEN.   06/06/93.
000600 DATE-COMPILED.
000700 SECURITY.       CLIENT LIST CLEANSING SYSTEM - RESTRICTED -
000800                 INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100*               C L 0 2 0  -  A N A L Y T I C S                 *
001200*                                                               *
001300*****************************************************************
001400*
001500*    REMARKS.          READS THE INCLUDED AND EXCLUDED FILES
001600*                      WRITTEN BY CL010 AND PRODUCES THE
001700*                      ANALYTICS / CLEANING SUMMARY REPORT -
001800*                      DATASET SIZES, THE 5 UNIQUENESS COUNTS,
001900*                      BIRTH-YEAR AND BIRTH-MONTH DISTRIBUTIONS,
002000*                      AND EXCLUSION-REASON FREQUENCY (HIGHEST
002100*                      COUNT FIRST).
002200*
002300*                      THIS PROGRAM DOES NOT CHANGE EITHER INPUT
002400*                      FILE AND DOES NOT WRITE BACK TO CLINCL OR
002500*                      CLEXCL - IT IS READ-ONLY AGAINST CL010'S
002600*                      OUTPUT AND WRITES NOTHING BUT THE ONE
002700*                      ANALYTICS REPORT.  IF THE REPORT LOOKS
002800*                      WRONG, CHECK CL010's EDIT RULES FIRST -
002900*                      THIS PROGRAM ONLY COUNTS AND SORTS WHAT
003000*                      IT IS HANDED.
003100*
003200*                      THE UNIQUENESS COUNTS ARE DONE BY HOLDING
003300*                      THE INCLUDED FILE IN A WORKING-STORAGE
003400*                      TABLE AND COMPARING EVERY ENTRY AGAINST
003500*                      EVERY EARLIER ONE - THIS COMPILER HAS NO
003600*                      SORT VERB FAST ENOUGH TO BE WORTH THE
003700*                      EXTRA WORK FOR A TABLE THIS SIZE.  THE
003800*                      YEAR AND REASON DISTRIBUTIONS ARE SMALL
003900*                      ENOUGH TO HOLD AND BUBBLE-SORT IN MEMORY.
004000*
004100*                      THE INCLUDED-TABLE COMPARE IS AN N-SQUARED
004200*                      ALGORITHM - FOR 2000 ROWS THAT IS JUST
004300*                      UNDER 2,000,000 COMPARES PER METRIC, 5
004400*                      METRICS PER RUN.  ON THIS SHOP'S BATCH
004500*                      WINDOW THAT HAS ALWAYS RUN WELL INSIDE THE
004600*                      SCHEDULED SLOT - IF THE CAPTURE FILE EVER
004700*                      GROWS MUCH PAST 2000 INCLUDED ROWS A REAL
004800*                      SORT-BASED REWRITE WOULD BE THE RIGHT FIX,
004900*                      NOT A BIGGER TABLE.
005000*
005100*    VERSION.          SEE WS-PROG-VERSION BELOW.
005200*
005300*    CALLED MODULES.   NONE.
005400*
005500*    FILES USED.       CLINCL    INCLUDED CLIENT LIST (INPUT)
005600*                      CLEXCL    EXCLUDED CLIENT LIST (INPUT)
005700*                      ANALRPT   ANALYTICS REPORT      (OUTPUT)
005800*
005900*    ERROR MESSAGES USED.
006000*                      CL005, CL006, CL007 - SEE WSCLERR.
006100*
006200*    CHANGES.
006300* 06/06/93 DPK - 1.0.00 CREATED - DATASET SIZES, 5 UNIQUENESS
006400*                       COUNTS, YEAR/MONTH DISTRIBUTIONS AND
006500*                       REASON FREQUENCY ALL IN ONE REPORT.
006600* 14/02/95 RJH -    .01 INCLUDED-TABLE RAISED FROM 500 TO 2000
006700*                       ROWS - OPERATOR REPORTED COUNTS WERE
006800*                       BEING TRUNCATED ON THE BIGGER RUNS.
006900* 19/11/98 MWS -    .02 Y2K REVIEW - WS-YEAR-VALUE ALREADY 4
007000*                       DIGITS, DISTRIBUTION SORTS ON THE FULL
007100*                       YEAR.  NO CHANGES REQUIRED.
007200* 30/12/99 MWS -    .03 RECOMPILED UNDER THE Y2K PROJECT FOR
007300*                       THE CENTURY ROLLOVER.  REGRESSION PACK
007400*                       RE-RUN CLEAN 29/12/99.
007500* 08/05/01 DPK -    .04 EXCLUSION-REASON TABLE RAISED FROM 50
007600*                       TO 100 ENTRIES - EX-5004.
007700* 21/06/02 DPK -    .05 EX-5131 ON CL010 WIDENED CX-EXCLUSION-
007800*                       REASON ON WSCLEXC FROM 120 TO 130 (A
007900*                       SPECIAL-CHARACTER NAME PLUS ALL THREE
008000*                       DATE FIELDS FAILING BUILDS A 127-BYTE
008100*                       REASON).  GG010'S FIND/ADD COMPARE BELOW
008200*                       USED TO HOLD WS-RSN-TEXT AT THE OLD 120,
008300*                       WHICH WOULD HAVE PADDED THE SHORT SIDE OF
008400*                       THE COMPARE WITH SPACES AND FAILED TO
008500*                       MATCH TWO IDENTICAL LONG REASONS - THE
008600*                       SAME REASON WOULD THEN SPLIT ACROSS TWO
008700*                       TABLE ENTRIES INSTEAD OF ACCUMULATING ON
008800*                       ONE.  WS-RSN-TEXT AND WS-RSN-TEMP-TEXT
008900*                       BOTH WIDENED TO 130 TO MATCH THE SOURCE
009000*                       FIELD EXACTLY.  HH060'S PRINT LINE WAS
009100*                       LEFT AT THE ESTABLISHED WIDTH BY PRINTING
009200*                       ONLY THE FIRST 120 BYTES OF WS-RSN-TEXT -
009300*                       SAME PRINCIPLE CL030 USED FOR ITS OWN
009400*                       REASON COLUMN, SEE THAT PROGRAM'S LOG.
009500*
009600***************************************************************
009700
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER.   IBM-4341.
010100 OBJECT-COMPUTER.   IBM-4341.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM
010400     CLASS CL-DIGITS IS "0" THRU "9"
010500     UPSI-0 IS CL-RERUN-SWITCH.
010600
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900     COPY "selclinc.cob".
011000     COPY "selclexc.cob".
011100     COPY "selclrpt.cob".
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500*
011600*    THE INCLUDED AND EXCLUDED FILES ARE OPENED INPUT ONLY HERE -
011700*    CL020 NEVER WRITES TO EITHER ONE.  THE RECORD LAYOUTS ON
011800*    FDCLINC AND FDCLEXC ARE THE SAME COPYBOOKS CL010 USES TO
011900*    WRITE THEM, SO A FIELD-WIDTH CHANGE ON EITHER SIDE SHOWS UP
012000*    HERE AUTOMATICALLY AT NEXT COMPILE - NO DUPLICATE LAYOUT IS
012100*    KEPT IN THIS PROGRAM.
012200*
012300     COPY "fdclinc.cob".
012400     COPY "fdclexc.cob".
012500     COPY "fdclrpt.cob".
012600
012700 WORKING-STORAGE SECTION.
012800*
012900*    WS-PROG-VERSION IS NOT DISPLAYED ANYWHERE BY THIS PROGRAM BUT
013000*    IS KEPT UP TO DATE WITH THE CHANGES BLOCK ABOVE SO WHOEVER
013100*    PULLS A LISTING OR A DUMP OFF THE LIBRARY CAN TELL AT A
013200*    GLANCE WHICH MAINTENANCE LEVEL IS RUNNING.
013300*
013400 77  WS-Prog-Version        PIC X(14) VALUE "CL020 (1.0.05)".
013500*
013600*    FILE STATUS BYTES FOR THE TWO INPUT FILES AND THE ONE REPORT
013700*    FILE THIS PROGRAM OWNS - CHECKED RIGHT AFTER EACH OPEN IN
013800*    AA010.  "00" IS THE ONLY GOOD VALUE ON THIS SHOP'S COMPILER.
013900*
014000 01  WS-File-Statuses.
014100     03  CI-File-Status     PIC XX.
014200     03  CX-File-Status     PIC XX.
014300     03  CR-File-Status     PIC XX.
014400     03  FILLER             PIC X(02).
014500*
014600*    END-OF-FILE SWITCHES FOR BOTH INPUT STREAMS, THE TABLE-FULL
014700*    FLAG FOR THE 2000-ROW INCLUDED TABLE, AND THE TWO WORK
014800*    SWITCHES USED BY THE UNIQUENESS COMPARE (DD020) AND THE
014900*    OUTER DUPLICATE-FOUND TEST (DD010).
015000*
015100 01  WS-Switches.
015200     03  WS-Inc-Eof-Switch  PIC X       VALUE "N".
015300         88  WS-Inc-Eof                 VALUE "Y".
015400     03  WS-Exc-Eof-Switch  PIC X       VALUE "N".
015500         88  WS-Exc-Eof                 VALUE "Y".
015600     03  WS-Inc-Full-Switch PIC X       VALUE "N".
015700         88  WS-Inc-Table-Full          VALUE "Y".
015800     03  WS-Match-Switch    PIC X.
015900         88  WS-Entries-Match           VALUE "Y".
016000     03  WS-Dup-Switch      PIC X.
016100     03  FILLER             PIC X(02).
016200*
016300*    RUNNING COUNTS FOR DATASET SIZES (SECTION 1 OF THE REPORT).
016400*    WS-INC-TABLE-COUNT IS HOW MANY ROWS ARE ACTUALLY SITTING IN
016500*    WS-INC-TABLE BELOW, WHICH MAY BE LESS THAN WS-INC-COUNT IF
016600*    THE TABLE FILLED BEFORE THE INCLUDED FILE RAN OUT - SEE
016700*    AA090 FOR THE OPERATOR WARNING IF THAT HAPPENS.
016800*
016900 01  WS-Counters.
017000     03  WS-Inc-Count       PIC 9(7)    COMP.
017100     03  WS-Inc-Table-Count PIC 9(4)    COMP.
017200     03  WS-Exc-Count       PIC 9(7)    COMP.
017300     03  WS-Orig-Count      PIC 9(7)    COMP.
017400     03  FILLER             PIC X(02).
017500*
017600*    INCLUDED/EXCLUDED PERCENTAGES, COMPUTED ONCE BY CC010 AND
017700*    PRINTED IN SECTION 1.  COMP-3 HERE MATCHES HOW THIS SHOP HAS
017800*    ALWAYS HELD A ROUNDED TWO-DECIMAL PERCENTAGE FOR DISPLAY.
017900*
018000 01  WS-Percentages.
018100     03  WS-Pct-Included    PIC 9(3)V99 COMP-3.
018200     03  WS-Pct-Excluded    PIC 9(3)V99 COMP-3.
018300     03  FILLER             PIC X(02).
018400*
018500*    INCLUDED-RECORD TABLE - HOLDS THE WHOLE INCLUDED FILE (UP TO
018600*    2000 ROWS) SO THE 5 UNIQUENESS COUNTS CAN COMPARE EVERY ROW
018700*    AGAINST EVERY EARLIER ROW WITHOUT RE-READING THE FILE ONCE
018800*    PER METRIC.  14/02/95 RJH - RAISED FROM 500 TO 2000 ROWS
018900*    AFTER THE TABLE WAS FOUND TO BE SILENTLY TRUNCATING LARGER
019000*    CAPTURE RUNS - SEE WS-INC-FULL-SWITCH ABOVE FOR HOW AN
019100*    OVERSIZED FILE IS NOW FLAGGED RATHER THAN DROPPED QUIETLY.
019200*
019300 01  WS-Inc-Table.
019400     03  WS-Inc-Entry OCCURS 2000 TIMES.
019500         05  WS-Inc-Name    PIC X(30).
019600         05  WS-Inc-Day     PIC 9(2).
019700         05  WS-Inc-Month   PIC 9(2).
019800         05  WS-Inc-Year    PIC 9(4).
019900*
020000*    UNIQUENESS-METRIC WORK AREA.  WS-METRIC-CODE PICKS WHICH
020100*    FIELDS DD020 COMPARES ON EACH PASS OF THE OUTER LOOP IN
020200*    DD010 - 1=NAME, 2=DAY-MONTH-YEAR, 3=NAME-YEAR, 4=NAME-MONTH,
020300*    5=NAME-DAY - SEE SECTION 2 OF THE LAYOUT MEMO FROM THE
020400*    ANALYTICS TEAM FOR WHY THOSE FIVE COMBINATIONS AND NO
020500*    OTHERS WERE ASKED FOR.  WS-DI/WS-DJ ARE THE OUTER/INNER
020600*    TABLE SUBSCRIPTS FOR THE N-SQUARED COMPARE.
020700*
020800 01  WS-Uniq-Work.
020900     03  WS-Metric-Code     PIC 9       COMP.
021000     03  WS-Di              PIC 9(4)    COMP.
021100     03  WS-Dj              PIC 9(4)    COMP.
021200     03  WS-Distinct-Count  PIC 9(7)    COMP.
021300     03  WS-Uniq-Result OCCURS 5 TIMES  PIC 9(7) COMP.
021400     03  FILLER             PIC X(02).
021500*
021600*    BIRTH-YEAR DISTRIBUTION TABLE - ONE ENTRY PER DISTINCT
021700*    BIRTH-YEAR SEEN ON THE INCLUDED FILE, BUILT BY EE010 AS THE
021800*    FILE IS READ THEN BUBBLE-SORTED ASCENDING BY EE020 JUST
021900*    BEFORE PRINTING.  200 ENTRIES IS FAR MORE YEARS THAN A
022000*    REALISTIC CAPTURE FILE COULD EVER PRODUCE (THE OLDEST CLIENT
022100*    ON RECORD WAS BORN IN THE 1890S) BUT THE TABLE IS CHEAP SO
022200*    NO ONE HAS SEEN A NEED TO TRIM IT.
022300*
022400 01  WS-Year-Table.
022500     03  WS-Year-Entry OCCURS 200 TIMES.
022600         05  WS-Year-Value  PIC 9(4).
022700         05  WS-Year-Count  PIC 9(7)    COMP.
022800*
022900*    WORK FIELDS FOR THE YEAR-TABLE FIND/ADD (EE010) AND ITS
023000*    BUBBLE SORT (EE020) - SAME SWITCH/TEMP PATTERN AS THE REASON
023100*    TABLE FURTHER DOWN, KEPT AS A SEPARATE GROUP SO THE TWO
023200*    TABLES' WORK AREAS DO NOT GET CONFUSED AT A GLANCE.
023300*
023400 01  WS-Year-Work.
023500     03  WS-Year-Table-Count PIC 9(3)   COMP.
023600     03  WS-Year-Sub         PIC 9(3)   COMP.
023700     03  WS-Year-Found-Switch PIC X.
023800         88  WS-Year-Found              VALUE "Y".
023900     03  WS-Year-Sort-Swapped PIC X.
024000         88  WS-Year-Swap-Made          VALUE "Y".
024100     03  WS-Year-Temp-Value  PIC 9(4).
024200     03  WS-Year-Temp-Count  PIC 9(7)   COMP.
024300     03  FILLER              PIC X(02).
024400*
024500*    BIRTH-MONTH DISTRIBUTION - A FIXED 12-ENTRY TABLE INDEXED
024600*    DIRECTLY BY THE MONTH NUMBER (1 THRU 12), SO NO FIND/ADD
024700*    LOGIC OR SORT IS NEEDED THE WAY THE YEAR AND REASON TABLES
024800*    NEED ONE.  MONTH NAMES ARE HELD AS ONE PACKED 108-BYTE
024900*    LITERAL REDEFINED AS A TABLE OF 12 NINE-BYTE NAMES - THE
025000*    SAME "REDEFINE A LITERAL AS A TABLE" TECHNIQUE THIS SHOP HAS
025100*    USED FOR YEARS ON ITS OTHER CODE-TO-TEXT LOOKUPS, SO NO
025200*    INTRINSIC FUNCTION OR RUNTIME TABLE BUILD IS NEEDED JUST TO
025300*    TURN A MONTH NUMBER INTO ITS NAME.
025400*
025500 01  WS-Month-Table.
025600     03  WS-Month-Counts OCCURS 12 TIMES PIC 9(7) COMP.
025700 01  WS-Month-Names-Lit         PIC X(108)
025800         VALUE "January  February March    April    May      "
025900-            "June     July     August   SeptemberOctober  "
026000-            "November December ".
026100 01  WS-Month-Names REDEFINES WS-Month-Names-Lit
026200                               PIC X(9) OCCURS 12.
026300 01  WS-Month-Sub               PIC 9(2) COMP.
026400*
026500*    EXCLUSION-REASON FREQUENCY TABLE - ONE ENTRY PER DISTINCT
026600*    REASON TEXT SEEN ON THE EXCLUDED FILE, BUILT BY GG010 AS THE
026700*    FILE IS READ THEN BUBBLE-SORTED DESCENDING BY COUNT (GG020)
026800*    SO THE MOST COMMON REASON FOR REJECTING A CLIENT PRINTS
026900*    FIRST.  08/05/01 DPK - RAISED FROM 50 TO 100 ENTRIES WHEN A
027000*    LARGE CAPTURE RUN WITH A LOT OF DIFFERENT BAD-DATA PATTERNS
027100*    OVERFLOWED THE OLD TABLE - EX-5004.  21/06/02 DPK - WS-RSN-
027200*    TEXT AND WS-RSN-TEMP-TEXT BOTH WIDENED FROM 120 TO 130 TO
027300*    MATCH CX-EXCLUSION-REASON ON WSCLEXC EXACTLY (EX-5131) - SEE
027400*    THE CHANGES BLOCK AT THE TOP OF THIS PROGRAM FOR WHY A
027500*    NARROWER COMPARE FIELD WOULD HAVE SPLIT ONE REPEATED LONG
027600*    REASON ACROSS TWO TABLE ENTRIES INSTEAD OF ONE.
027700*
027800 01  WS-Reason-Table.
027900     03  WS-Rsn-Entry OCCURS 100 TIMES.
028000         05  WS-Rsn-Text    PIC X(130).
028100         05  WS-Rsn-Count   PIC 9(7)    COMP.
028200*
028300*    WORK FIELDS FOR THE REASON-TABLE FIND/ADD (GG010) AND ITS
028400*    BUBBLE SORT (GG020).  WS-RSN-TEMP-TEXT HOLDS ONE ENTRY WHILE
028500*    TWO ADJACENT ENTRIES ARE SWAPPED - SAME THREE-WAY SWAP
028600*    PATTERN USED ON THE YEAR TABLE ABOVE.
028700*
028800 01  WS-Reason-Work.
028900     03  WS-Rsn-Table-Count  PIC 9(3)   COMP.
029000     03  WS-Rsn-Sub          PIC 9(3)   COMP.
029100     03  WS-Rsn-Found-Switch PIC X.
029200         88  WS-Rsn-Found               VALUE "Y".
029300     03  WS-Rsn-Sort-Swapped PIC X.
029400         88  WS-Rsn-Swap-Made           VALUE "Y".
029500     03  WS-Rsn-Temp-Text    PIC X(130).
029600     03  WS-Rsn-Temp-Count   PIC 9(7)   COMP.
029700     03  FILLER              PIC X(02).
029800*
029900*    REPORT-PRINT WORK AREA AND HEADINGS.  THE WS-RL-EDIT FIELDS
030000*    ARE ZERO-SUPPRESSED EDIT PICTURES SO COUNTS AND YEARS PRINT
030100*    WITHOUT LEADING ZEROS WITHOUT CALLING AN INTRINSIC FUNCTION
030200*    THIS COMPILER DOES NOT SUPPORT - A MOVE OF A COMP OR DISPLAY
030300*    NUMERIC FIELD INTO ONE OF THESE DOES THE EDITING FOR FREE.
030400*
030500 01  WS-Report-Work.
030600     03  WS-RL-Edit-4        PIC ZZZ9.
030700     03  WS-RL-Edit-7        PIC ZZZZZZ9.
030800     03  WS-RL-Edit-5        PIC ZZZZ9.
030900     03  WS-RL-Edit-Pct      PIC ZZ9.99.
031000     03  FILLER              PIC X(02).
031100*
031200*    THE TWO REPORT HEADING LINES - TITLE LINE AND RUN-DATE LINE.
031300*    BOTH ARE BUILT ONCE IN AA010 AND WRITTEN AT THE TOP OF
031400*    HH010 BEFORE ANY OF THE FIVE REPORT SECTIONS ARE PRINTED.
031500*
031600 01  WS-Heading-1.
031700     03  FILLER              PIC X(20) VALUE SPACES.
031800     03  FILLER              PIC X(40)
031900             VALUE "CLIENT LIST CLEANSING - ANALYTICS REPORT".
032000     03  FILLER              PIC X(70) VALUE SPACES.
032100 01  WS-Heading-2.
032200     03  FILLER              PIC X(10) VALUE "RUN DATE  ".
032300     03  WS-H2-Date          PIC X(10).
032400     03  FILLER              PIC X(110) VALUE SPACES.
032500*
032600*    STANDARD ERROR-MESSAGE AND DATE COPYBOOKS SHARED ACROSS THE
032700*    WHOLE CL SUITE - SAME TWO COPIES CL010 AND CL030 BOTH PULL
032800*    IN, SO THE MESSAGE TEXT AND DATE-WINDOWING RULE STAY
032900*    IDENTICAL ACROSS ALL THREE PROGRAMS.
033000*
033100     COPY "wsclerr.cob".
033200     COPY "wscldat.cob".
033300
033400 PROCEDURE DIVISION.
033500*
033600*    MAIN-LOGIC IS DELIBERATELY FLAT - LOAD BOTH FILES COMPLETELY,
033700*    THEN RUN THE FOUR COMPUTE/SORT STEPS, THEN PRINT.  NOTHING
033800*    IS PRINTED UNTIL BOTH INPUT FILES HAVE BEEN READ TO END, SO
033900*    THE SORTS IN EE020 AND GG020 ALWAYS SEE THE COMPLETE TABLE.
034000*
034100 MAIN-LOGIC SECTION.
034200 MAIN-LOGIC-010.
034300     PERFORM AA010-INITIALISE THRU AA010-EXIT.
034400     PERFORM BB010-LOAD-INCLUDED THRU BB010-EXIT
034500         UNTIL WS-Inc-Eof.
034600     PERFORM BB020-LOAD-EXCLUDED THRU BB020-EXIT
034700         UNTIL WS-Exc-Eof.
034800     PERFORM CC010-DATASET-SIZES THRU CC010-EXIT.
034900     PERFORM DD010-COMPUTE-UNIQUENESS THRU DD010-EXIT.
035000     PERFORM EE020-SORT-YEAR-DIST THRU EE020-EXIT.
035100     PERFORM GG020-SORT-REASON-FREQ THRU GG020-EXIT.
035200     PERFORM HH010-PRINT-REPORT THRU HH010-EXIT.
035300     PERFORM AA090-TERMINATE THRU AA090-EXIT.
035400     STOP RUN.
035500
035600*****************************************************************
035700*    AA010  -  OPEN FILES, ZERO THE COUNTERS AND TABLES, PRIME  *
035800*    BOTH READS.  ALSO BUILDS THE RUN-DATE HEADING THE SAME     *
035900*    WAY CL010 AND CL030 DO, SO ALL THREE REPORTS SHOW THE SAME *
036000*    DATE FORMAT.                                               *
036100*****************************************************************
036200 AA010-INITIALISE SECTION.
036300 AA010-START.
036400     OPEN INPUT INCLUDED-FILE.
036500     IF CI-File-Status NOT = "00"
036600         DISPLAY CL005 UPON CONSOLE
036700         STOP RUN
036800     END-IF.
036900     OPEN INPUT EXCLUDED-FILE.
037000     IF CX-File-Status NOT = "00"
037100         DISPLAY CL006 UPON CONSOLE
037200         STOP RUN
037300     END-IF.
037400     OPEN OUTPUT ANALYTICS-REPORT.
037500     IF CR-File-Status NOT = "00"
037600         DISPLAY CL007 UPON CONSOLE
037700         STOP RUN
037800     END-IF.
037900     MOVE ZERO TO WS-Inc-Count WS-Inc-Table-Count WS-Exc-Count.
038000     MOVE ZERO TO WS-Year-Table-Count WS-Rsn-Table-Count.
038100*
038200*    THE 12 MONTH COUNTERS ARE ZEROED ONE AT A TIME RATHER THAN
038300*    WITH A SUBSCRIPTED LOOP, SINCE THERE ARE ONLY 12 OF THEM AND
038400*    THE COMPILER WOULD JUST UNROLL A LOOP THIS SHORT ANYWAY.
038500*
038600     MOVE ZERO TO WS-Month-Counts (1) WS-Month-Counts (2)
038700                  WS-Month-Counts (3) WS-Month-Counts (4)
038800                  WS-Month-Counts (5) WS-Month-Counts (6)
038900                  WS-Month-Counts (7) WS-Month-Counts (8)
039000                  WS-Month-Counts (9) WS-Month-Counts (10)
039100                  WS-Month-Counts (11) WS-Month-Counts (12).
039200     ACCEPT WS-Run-Date FROM DATE.
039300     IF WS-Run-Yy < 50
039400         MOVE 20 TO WS-Run-Cc
039500     ELSE
039600         MOVE 19 TO WS-Run-Cc
039700     END-IF.
039800     MOVE WS-Run-Dd TO WS-Days   OF WS-UK.
039900     MOVE WS-Run-Mm TO WS-Month  OF WS-UK.
040000     MOVE WS-Run-Cc TO WS-Year   OF WS-UK (1:2).
040100     MOVE WS-Run-Yy TO WS-Year   OF WS-UK (3:2).
040200     MOVE WS-Date            TO WS-H2-Date.
040300     READ INCLUDED-FILE
040400         AT END MOVE "Y" TO WS-Inc-Eof-Switch
040500     END-READ.
040600     READ EXCLUDED-FILE
040700         AT END MOVE "Y" TO WS-Exc-Eof-Switch
040800     END-READ.
040900 AA010-EXIT.
041000     EXIT.
041100
041200*****************************************************************
041300*    BB010  -  LOAD ONE INCLUDED RECORD - THE WORKING-STORAGE   *
041400*    TABLE, THE MONTH COUNT AND THE YEAR DISTRIBUTION ARE ALL   *
041500*    UPDATED AS EACH ROW IS READ, SO A SINGLE PASS OF THE       *
041600*    INCLUDED FILE FEEDS THREE DIFFERENT REPORT SECTIONS.       *
041700*    14/02/95 RJH - TABLE RAISED TO 2000, OVERFLOW NOW FLAGGED  *
041800*    INSTEAD OF SILENTLY DROPPED.                                *
041900*****************************************************************
042000 BB010-LOAD-INCLUDED SECTION.
042100 BB010-START.
042200     ADD 1 TO WS-Inc-Count.
042300     IF WS-Inc-Table-Count < 2000
042400         ADD 1 TO WS-Inc-Table-Count
042500         MOVE CI-Name       TO WS-Inc-Name  (WS-Inc-Table-Count)
042600         MOVE CI-Birth-Day  TO WS-Inc-Day   (WS-Inc-Table-Count)
042700         MOVE CI-Birth-Month TO WS-Inc-Month (WS-Inc-Table-Count)
042800         MOVE CI-Birth-Year TO WS-Inc-Year  (WS-Inc-Table-Count)
042900     ELSE
043000*
043100*        THE TABLE IS FULL - THIS ROW STILL COUNTS TOWARD
043200*        WS-INC-COUNT (SECTION 1's TOTALS) BUT CANNOT TAKE PART
043300*        IN THE UNIQUENESS COMPARE, SO THE OPERATOR IS WARNED AT
043400*        CLOSEDOWN (SEE AA090) THAT THE UNIQUENESS COUNTS ARE
043500*        ONLY ACCURATE FOR THE FIRST 2000 ROWS.
043600*
043700         MOVE "Y" TO WS-Inc-Full-Switch
043800     END-IF.
043900     MOVE CI-Birth-Month TO WS-Month-Sub.
044000     ADD 1 TO WS-Month-Counts (WS-Month-Sub).
044100     PERFORM EE010-ACCUMULATE-YEAR THRU EE010-EXIT.
044200     READ INCLUDED-FILE
044300         AT END MOVE "Y" TO WS-Inc-Eof-Switch
044400     END-READ.
044500 BB010-EXIT.
044600     EXIT.
044700
044800*****************************************************************
044900*    EE010  -  FIND/ADD CI-BIRTH-YEAR IN THE YEAR TABLE.  A     *
045000*    STRAIGHT LINEAR SCAN IS USED SINCE THE TABLE IS NOT KEPT   *
045100*    IN ORDER UNTIL EE020 SORTS IT JUST BEFORE PRINTING.        *
045200*****************************************************************
045300 EE010-ACCUMULATE-YEAR SECTION.
045400 EE010-START.
045500     MOVE "N" TO WS-Year-Found-Switch.
045600     MOVE 1 TO WS-Year-Sub.
045700 EE010-SCAN.
045800     IF WS-Year-Sub > WS-Year-Table-Count
045900         GO TO EE010-NOT-FOUND
046000     END-IF.
046100     IF WS-Year-Value (WS-Year-Sub) = CI-Birth-Year
046200         MOVE "Y" TO WS-Year-Found-Switch
046300         GO TO EE010-UPDATE
046400     END-IF.
046500     ADD 1 TO WS-Year-Sub.
046600     GO TO EE010-SCAN.
046700 EE010-NOT-FOUND.
046800     IF WS-Year-Table-Count >= 200
046900*
047000*        MORE THAN 200 DISTINCT BIRTH-YEARS WOULD MEAN A
047100*        CAPTURE-FILE PROBLEM FAR BIGGER THAN THIS TABLE - THE
047200*        ROW IS SIMPLY NOT COUNTED IN THE YEAR DISTRIBUTION IF
047300*        THIS EVER HAPPENS, BUT IT HAS NEVER BEEN SEEN IN
047400*        PRODUCTION.
047500*
047600         GO TO EE010-EXIT
047700     END-IF.
047800     ADD 1 TO WS-Year-Table-Count.
047900     MOVE WS-Year-Table-Count TO WS-Year-Sub.
048000     MOVE CI-Birth-Year TO WS-Year-Value (WS-Year-Sub).
048100     MOVE ZERO TO WS-Year-Count (WS-Year-Sub).
048200 EE010-UPDATE.
048300     ADD 1 TO WS-Year-Count (WS-Year-Sub).
048400 EE010-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800*    EE020  -  BUBBLE-SORT THE YEAR TABLE ASCENDING BY YEAR.    *
048900*    A SIMPLE BUBBLE SORT WAS CHOSEN OVER A FASTER ALGORITHM    *
049000*    BECAUSE THE TABLE IS AT MOST 200 ENTRIES - NOT WORTH THE   *
049100*    EXTRA COMPLEXITY FOR A ONE-TIME END-OF-RUN SORT.           *
049200*****************************************************************
049300 EE020-SORT-YEAR-DIST SECTION.
049400 EE020-START.
049500     IF WS-Year-Table-Count < 2
049600         GO TO EE020-EXIT
049700     END-IF.
049800 EE020-PASS.
049900     MOVE "N" TO WS-Year-Sort-Swapped.
050000     MOVE 1 TO WS-Year-Sub.
050100 EE020-COMPARE.
050200     IF WS-Year-Sub >= WS-Year-Table-Count
050300         GO TO EE020-PASS-DONE
050400     END-IF.
050500     IF WS-Year-Value (WS-Year-Sub)
050600            > WS-Year-Value (WS-Year-Sub + 1)
050700         MOVE WS-Year-Value (WS-Year-Sub) TO WS-Year-Temp-Value
050800         MOVE WS-Year-Count (WS-Year-Sub) TO WS-Year-Temp-Count
050900         MOVE WS-Year-Value (WS-Year-Sub + 1)
051000                             TO WS-Year-Value (WS-Year-Sub)
051100         MOVE WS-Year-Count (WS-Year-Sub + 1)
051200                             TO WS-Year-Count (WS-Year-Sub)
051300         MOVE WS-Year-Temp-Value
051400                             TO WS-Year-Value (WS-Year-Sub + 1)
051500         MOVE WS-Year-Temp-Count
051600                             TO WS-Year-Count (WS-Year-Sub + 1)
051700         MOVE "Y" TO WS-Year-Sort-Swapped
051800     END-IF.
051900     ADD 1 TO WS-Year-Sub.
052000     GO TO EE020-COMPARE.
052100 EE020-PASS-DONE.
052200     IF WS-Year-Swap-Made
052300         GO TO EE020-PASS
052400     END-IF.
052500 EE020-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900*    BB020  -  LOAD ONE EXCLUDED RECORD - REASON FREQUENCY IS   *
053000*    ACCUMULATED AS IT IS READ.  BLANK REASONS ARE IGNORED - A  *
053100*    BLANK REASON SHOULD NEVER OCCUR ON A GENUINELY EXCLUDED    *
053200*    ROW, BUT IS SKIPPED RATHER THAN COUNTED AS "NO REASON"     *
053300*    SHOULD ONE EVER SLIP THROUGH FROM CL010.                    *
053400*****************************************************************
053500 BB020-LOAD-EXCLUDED SECTION.
053600 BB020-START.
053700     ADD 1 TO WS-Exc-Count.
053800     IF CX-Exclusion-Reason NOT = SPACES
053900         PERFORM GG010-ACCUMULATE-REASON THRU GG010-EXIT
054000     END-IF.
054100     READ EXCLUDED-FILE
054200         AT END MOVE "Y" TO WS-Exc-Eof-Switch
054300     END-READ.
054400 BB020-EXIT.
054500     EXIT.
054600
054700*****************************************************************
054800*    GG010  -  FIND/ADD CX-EXCLUSION-REASON IN THE REASON       *
054900*    FREQUENCY TABLE.  08/05/01 DPK - RAISED TO 100 ENTRIES.    *
055000*    21/06/02 DPK - WS-RSN-TEXT NOW THE SAME 130 WIDTH AS        *
055100*    CX-EXCLUSION-REASON ITSELF, SO THE COMPARE BELOW SEES THE  *
055200*    FULL REASON ON BOTH SIDES AND TWO IDENTICAL LONG REASONS   *
055300*    CORRECTLY ACCUMULATE ON ONE TABLE ENTRY INSTEAD OF TWO -   *
055400*    SEE EX-5131 IN THE CHANGES BLOCK AT THE TOP OF THIS FILE.  *
055500*****************************************************************
055600 GG010-ACCUMULATE-REASON SECTION.
055700 GG010-START.
055800     MOVE "N" TO WS-Rsn-Found-Switch.
055900     MOVE 1 TO WS-Rsn-Sub.
056000 GG010-SCAN.
056100     IF WS-Rsn-Sub > WS-Rsn-Table-Count
056200         GO TO GG010-NOT-FOUND
056300     END-IF.
056400     IF WS-Rsn-Text (WS-Rsn-Sub) = CX-Exclusion-Reason
056500         MOVE "Y" TO WS-Rsn-Found-Switch
056600         GO TO GG010-UPDATE
056700     END-IF.
056800     ADD 1 TO WS-Rsn-Sub.
056900     GO TO GG010-SCAN.
057000 GG010-NOT-FOUND.
057100     IF WS-Rsn-Table-Count >= 100
057200*
057300*        MORE THAN 100 DISTINCT REASON STRINGS ON ONE RUN WOULD
057400*        BE AN UNUSUAL CAPTURE FILE - EVERY RULE IN CL010 ONLY
057500*        PRODUCES A HANDFUL OF FIXED MESSAGE TEXTS, SO THE REAL
057600*        NUMBER OF DISTINCT COMBINATIONS IS SMALL.  A ROW THAT
057700*        CANNOT FIND ROOM HERE IS SIMPLY LEFT OUT OF SECTION 5 -
057800*        ITS RECORD IS STILL COUNTED IN WS-EXC-COUNT.
057900*
058000         GO TO GG010-EXIT
058100     END-IF.
058200     ADD 1 TO WS-Rsn-Table-Count.
058300     MOVE WS-Rsn-Table-Count TO WS-Rsn-Sub.
058400     MOVE CX-Exclusion-Reason TO WS-Rsn-Text (WS-Rsn-Sub).
058500     MOVE ZERO TO WS-Rsn-Count (WS-Rsn-Sub).
058600 GG010-UPDATE.
058700     ADD 1 TO WS-Rsn-Count (WS-Rsn-Sub).
058800 GG010-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200*    GG020  -  BUBBLE-SORT THE REASON TABLE DESCENDING BY       *
059300*    COUNT - HIGHEST FREQUENCY FIRST, SO THE ANALYTICS TEAM     *
059400*    SEES THE MOST COMMON DATA-QUALITY PROBLEM AT THE TOP OF    *
059500*    SECTION 5 WITHOUT HAVING TO SCAN THE WHOLE LIST.           *
059600*****************************************************************
059700 GG020-SORT-REASON-FREQ SECTION.
059800 GG020-START.
059900     IF WS-Rsn-Table-Count < 2
060000         GO TO GG020-EXIT
060100     END-IF.
060200 GG020-PASS.
060300     MOVE "N" TO WS-Rsn-Sort-Swapped.
060400     MOVE 1 TO WS-Rsn-Sub.
060500 GG020-COMPARE.
060600     IF WS-Rsn-Sub >= WS-Rsn-Table-Count
060700         GO TO GG020-PASS-DONE
060800     END-IF.
060900     IF WS-Rsn-Count (WS-Rsn-Sub) < WS-Rsn-Count (WS-Rsn-Sub + 1)
061000         MOVE WS-Rsn-Text  (WS-Rsn-Sub) TO WS-Rsn-Temp-Text
061100         MOVE WS-Rsn-Count (WS-Rsn-Sub) TO WS-Rsn-Temp-Count
061200         MOVE WS-Rsn-Text  (WS-Rsn-Sub + 1)
061300                            TO WS-Rsn-Text (WS-Rsn-Sub)
061400         MOVE WS-Rsn-Count (WS-Rsn-Sub + 1)
061500                            TO WS-Rsn-Count (WS-Rsn-Sub)
061600         MOVE WS-Rsn-Temp-Text  TO WS-Rsn-Text (WS-Rsn-Sub + 1)
061700         MOVE WS-Rsn-Temp-Count TO WS-Rsn-Count (WS-Rsn-Sub + 1)
061800         MOVE "Y" TO WS-Rsn-Sort-Swapped
061900     END-IF.
062000     ADD 1 TO WS-Rsn-Sub.
062100     GO TO GG020-COMPARE.
062200 GG020-PASS-DONE.
062300     IF WS-Rsn-Swap-Made
062400         GO TO GG020-PASS
062500     END-IF.
062600 GG020-EXIT.
062700     EXIT.
062800
062900*****************************************************************
063000*    CC010  -  DATASET SIZES AND PERCENTAGES FOR SECTION 1.     *
063100*    ROUNDED TO 2 DECIMALS - SAME PRECISION CL010'S OWN CONSOLE *
063200*    SUMMARY WAS CHANGED TO MATCH UNDER REQUEST EX-5120, SO THE *
063300*    TWO REPORTS' PERCENTAGES NEVER DISAGREE BY A ROUNDING      *
063400*    DIFFERENCE.                                                 *
063500*****************************************************************
063600 CC010-DATASET-SIZES SECTION.
063700 CC010-START.
063800     COMPUTE WS-Orig-Count = WS-Inc-Count + WS-Exc-Count.
063900     IF WS-Orig-Count = ZERO
064000         MOVE ZERO TO WS-Pct-Included WS-Pct-Excluded
064100         GO TO CC010-EXIT
064200     END-IF.
064300     COMPUTE WS-Pct-Included ROUNDED =
064400             (WS-Inc-Count * 100) / WS-Orig-Count.
064500     COMPUTE WS-Pct-Excluded ROUNDED =
064600             (WS-Exc-Count * 100) / WS-Orig-Count.
064700 CC010-EXIT.
064800     EXIT.
064900
065000*****************************************************************
065100*    DD010  -  DRIVES THE 5 UNIQUENESS COUNTS FOR SECTION 2 -   *
065200*    SEE THE REMARKS BANNER AT THE TOP OF THE PROGRAM FOR WHY   *
065300*    A FULL TABLE COMPARE IS USED INSTEAD OF A SORT.  ONE PASS  *
065400*    OF THIS PARAGRAPH PER METRIC (1 THRU 5), EACH PASS DOING   *
065500*    ITS OWN FULL N-SQUARED COMPARE OF THE INCLUDED TABLE.      *
065600*****************************************************************
065700 DD010-COMPUTE-UNIQUENESS SECTION.
065800 DD010-START.
065900     MOVE 1 TO WS-Metric-Code.
066000 DD010-LOOP.
066100     IF WS-Metric-Code > 5
066200         GO TO DD010-EXIT
066300     END-IF.
066400     MOVE ZERO TO WS-Distinct-Count.
066500     MOVE 1 TO WS-Di.
066600 DD010-OUTER.
066700     IF WS-Di > WS-Inc-Table-Count
066800         GO TO DD010-STORE
066900     END-IF.
067000     MOVE "N" TO WS-Dup-Switch.
067100     MOVE 1 TO WS-Dj.
067200 DD010-INNER.
067300*
067400*        WS-DJ ONLY EVER RUNS UP TO (NOT THROUGH) WS-DI, SO EACH
067500*        ROW IS ONLY EVER COMPARED AGAINST ROWS THAT CAME BEFORE
067600*        IT IN THE TABLE - THE FIRST OCCURRENCE OF A VALUE IS
067700*        ALWAYS COUNTED AS DISTINCT AND EVERY LATER REPEAT OF THE
067800*        SAME VALUE IS NOT.
067900*
068000     IF WS-Dj >= WS-Di
068100         GO TO DD010-OUTER-DONE
068200     END-IF.
068300     PERFORM DD020-COMPARE-ENTRIES THRU DD020-EXIT.
068400     IF WS-Entries-Match
068500         MOVE "Y" TO WS-Dup-Switch
068600         GO TO DD010-OUTER-DONE
068700     END-IF.
068800     ADD 1 TO WS-Dj.
068900     GO TO DD010-INNER.
069000 DD010-OUTER-DONE.
069100     IF WS-Dup-Switch = "N"
069200         ADD 1 TO WS-Distinct-Count
069300     END-IF.
069400     ADD 1 TO WS-Di.
069500     GO TO DD010-OUTER.
069600 DD010-STORE.
069700     MOVE WS-Distinct-Count TO WS-Uniq-Result (WS-Metric-Code).
069800     ADD 1 TO WS-Metric-Code.
069900     GO TO DD010-LOOP.
070000 DD010-EXIT.
070100     EXIT.
070200
070300*****************************************************************
070400*    DD020  -  COMPARE TWO INCLUDED-TABLE ENTRIES ACCORDING     *
070500*    TO THE CURRENT METRIC CODE.  EACH WHEN TESTS EXACTLY THE   *
070600*    FIELD COMBINATION ITS METRIC NUMBER CALLS FOR - SEE THE    *
070700*    COMMENT BLOCK ON WS-UNIQ-WORK ABOVE FOR WHAT 1 THRU 5      *
070800*    EACH MEAN.                                                 *
070900*****************************************************************
071000 DD020-COMPARE-ENTRIES SECTION.
071100 DD020-START.
071200     MOVE "N" TO WS-Match-Switch.
071300     EVALUATE WS-Metric-Code
071400         WHEN 1
071500             IF WS-Inc-Name (WS-Di) = WS-Inc-Name (WS-Dj)
071600                 MOVE "Y" TO WS-Match-Switch
071700             END-IF
071800         WHEN 2
071900             IF WS-Inc-Day   (WS-Di) = WS-Inc-Day   (WS-Dj)
072000            AND WS-Inc-Month (WS-Di) = WS-Inc-Month (WS-Dj)
072100            AND WS-Inc-Year  (WS-Di) = WS-Inc-Year  (WS-Dj)
072200                 MOVE "Y" TO WS-Match-Switch
072300             END-IF
072400         WHEN 3
072500             IF WS-Inc-Name (WS-Di) = WS-Inc-Name (WS-Dj)
072600            AND WS-Inc-Year (WS-Di) = WS-Inc-Year (WS-Dj)
072700                 MOVE "Y" TO WS-Match-Switch
072800             END-IF
072900         WHEN 4
073000             IF WS-Inc-Name  (WS-Di) = WS-Inc-Name  (WS-Dj)
073100            AND WS-Inc-Month (WS-Di) = WS-Inc-Month (WS-Dj)
073200                 MOVE "Y" TO WS-Match-Switch
073300             END-IF
073400         WHEN 5
073500             IF WS-Inc-Name (WS-Di) = WS-Inc-Name (WS-Dj)
073600            AND WS-Inc-Day  (WS-Di) = WS-Inc-Day  (WS-Dj)
073700                 MOVE "Y" TO WS-Match-Switch
073800             END-IF
073900     END-EVALUATE.
074000 DD020-EXIT.
074100     EXIT.
074200
074300*****************************************************************
074400*    HH010  -  PRINT THE TWO HEADING LINES, THEN THE 5 REPORT   *
074500*    SECTIONS IN ORDER.  EACH SECTION IS ITS OWN PARAGRAPH SO   *
074600*    A LAYOUT CHANGE TO ONE SECTION NEVER RISKS THE OTHERS.     *
074700*****************************************************************
074800 HH010-PRINT-REPORT SECTION.
074900 HH010-START.
075000     MOVE WS-Heading-1 TO CR-Report-Line.
075100     WRITE CR-Report-Line AFTER ADVANCING C01.
075200     MOVE WS-Heading-2 TO CR-Report-Line.
075300     WRITE CR-Report-Line AFTER ADVANCING 1.
075400     PERFORM HH020-PRINT-SECTION-1 THRU HH020-EXIT.
075500     PERFORM HH030-PRINT-SECTION-2 THRU HH030-EXIT.
075600     PERFORM HH040-PRINT-SECTION-3 THRU HH040-EXIT.
075700     PERFORM HH050-PRINT-SECTION-4 THRU HH050-EXIT.
075800     PERFORM HH060-PRINT-SECTION-5 THRU HH060-EXIT.
075900 HH010-EXIT.
076000     EXIT.
076100
076200*****************************************************************
076300*    HH020  -  SECTION 1 - DATASET SIZES - ORIGINAL, INCLUDED   *
076400*    AND EXCLUDED COUNTS, INCLUDED/EXCLUDED SHOWN WITH THEIR    *
076500*    PERCENTAGE OF THE ORIGINAL CAPTURE FILE.                   *
076600*****************************************************************
076700 HH020-PRINT-SECTION-1 SECTION.
076800 HH020-START.
076900     MOVE SPACES TO CR-Report-Line.
077000     WRITE CR-Report-Line AFTER ADVANCING 2.
077100     MOVE "SECTION 1 - DATASET SIZES" TO CR-Report-Text.
077200     WRITE CR-Report-Line AFTER ADVANCING 1.
077300     MOVE WS-Orig-Count TO WS-RL-Edit-7.
077400     STRING "ORIGINAL COUNT   - " DELIMITED BY SIZE
077500            WS-RL-Edit-7          DELIMITED BY SIZE
077600            INTO CR-Report-Text
077700     END-STRING.
077800     WRITE CR-Report-Line AFTER ADVANCING 1.
077900     MOVE WS-Inc-Count TO WS-RL-Edit-7.
078000     MOVE WS-Pct-Included TO WS-RL-Edit-Pct.
078100     STRING "INCLUDED COUNT   - " DELIMITED BY SIZE
078200            WS-RL-Edit-7          DELIMITED BY SIZE
078300            "  (" DELIMITED BY SIZE
078400            WS-RL-Edit-Pct        DELIMITED BY SIZE
078500            " PCT)" DELIMITED BY SIZE
078600            INTO CR-Report-Text
078700     END-STRING.
078800     WRITE CR-Report-Line AFTER ADVANCING 1.
078900     MOVE WS-Exc-Count TO WS-RL-Edit-7.
079000     MOVE WS-Pct-Excluded TO WS-RL-Edit-Pct.
079100     STRING "EXCLUDED COUNT   - " DELIMITED BY SIZE
079200            WS-RL-Edit-7          DELIMITED BY SIZE
079300            "  (" DELIMITED BY SIZE
079400            WS-RL-Edit-Pct        DELIMITED BY SIZE
079500            " PCT)" DELIMITED BY SIZE
079600            INTO CR-Report-Text
079700     END-STRING.
079800     WRITE CR-Report-Line AFTER ADVANCING 1.
079900 HH020-EXIT.
080000     EXIT.
080100
080200*****************************************************************
080300*    HH030  -  SECTION 2 - UNIQUENESS COUNTS - PRINTS THE 5     *
080400*    WS-UNIQ-RESULT VALUES COMPUTED BY DD010 IN METRIC ORDER.   *
080500*****************************************************************
080600 HH030-PRINT-SECTION-2 SECTION.
080700 HH030-START.
080800     MOVE SPACES TO CR-Report-Line.
080900     WRITE CR-Report-Line AFTER ADVANCING 2.
081000     MOVE "SECTION 2 - UNIQUENESS COUNTS" TO CR-Report-Text.
081100     WRITE CR-Report-Line AFTER ADVANCING 1.
081200     MOVE WS-Uniq-Result (1) TO WS-RL-Edit-7.
081300     STRING "DISTINCT NAME                  - " DELIMITED BY SIZE
081400            WS-RL-Edit-7                         DELIMITED BY SIZE
081500            INTO CR-Report-Text
081600     END-STRING.
081700     WRITE CR-Report-Line AFTER ADVANCING 1.
081800     MOVE WS-Uniq-Result (2) TO WS-RL-Edit-7.
081900     STRING "DISTINCT DAY-MONTH-YEAR        - " DELIMITED BY SIZE
082000            WS-RL-Edit-7                         DELIMITED BY SIZE
082100            INTO CR-Report-Text
082200     END-STRING.
082300     WRITE CR-Report-Line AFTER ADVANCING 1.
082400     MOVE WS-Uniq-Result (3) TO WS-RL-Edit-7.
082500     STRING "DISTINCT NAME-YEAR             - " DELIMITED BY SIZE
082600            WS-RL-Edit-7                         DELIMITED BY SIZE
082700            INTO CR-Report-Text
082800     END-STRING.
082900     WRITE CR-Report-Line AFTER ADVANCING 1.
083000     MOVE WS-Uniq-Result (4) TO WS-RL-Edit-7.
083100     STRING "DISTINCT NAME-MONTH            - " DELIMITED BY SIZE
083200            WS-RL-Edit-7                         DELIMITED BY SIZE
083300            INTO CR-Report-Text
083400     END-STRING.
083500     WRITE CR-Report-Line AFTER ADVANCING 1.
083600     MOVE WS-Uniq-Result (5) TO WS-RL-Edit-7.
083700     STRING "DISTINCT NAME-DAY              - " DELIMITED BY SIZE
083800            WS-RL-Edit-7                         DELIMITED BY SIZE
083900            INTO CR-Report-Text
084000     END-STRING.
084100     WRITE CR-Report-Line AFTER ADVANCING 1.
084200 HH030-EXIT.
084300     EXIT.
084400
084500*****************************************************************
084600*    HH040  -  SECTION 3 - BIRTH-YEAR DISTRIBUTION, ASCENDING   *
084700*    BY YEAR (ALREADY SORTED BY EE020 BEFORE THIS RUNS).  IF    *
084800*    THERE WERE NO INCLUDED RECORDS AT ALL, ONE LINE SAYS SO    *
084900*    INSTEAD OF PRINTING AN EMPTY SECTION.                      *
085000*****************************************************************
085100 HH040-PRINT-SECTION-3 SECTION.
085200 HH040-START.
085300     MOVE SPACES TO CR-Report-Line.
085400     WRITE CR-Report-Line AFTER ADVANCING 2.
085500     MOVE "SECTION 3 - BIRTH-YEAR DISTRIBUTION" TO CR-Report-Text.
085600     WRITE CR-Report-Line AFTER ADVANCING 1.
085700     IF WS-Year-Table-Count = ZERO
085800         MOVE "  (NO INCLUDED RECORDS)" TO CR-Report-Text
085900         WRITE CR-Report-Line AFTER ADVANCING 1
086000         GO TO HH040-EXIT
086100     END-IF.
086200     MOVE 1 TO WS-Year-Sub.
086300 HH040-LOOP.
086400     IF WS-Year-Sub > WS-Year-Table-Count
086500         GO TO HH040-EXIT
086600     END-IF.
086700     MOVE WS-Year-Value (WS-Year-Sub) TO WS-RL-Edit-4.
086800     MOVE WS-Year-Count (WS-Year-Sub) TO WS-RL-Edit-7.
086900     STRING "  " DELIMITED BY SIZE
087000            WS-RL-Edit-4 DELIMITED BY SIZE
087100            "   " DELIMITED BY SIZE
087200            WS-RL-Edit-7 DELIMITED BY SIZE
087300            INTO CR-Report-Text
087400     END-STRING.
087500     WRITE CR-Report-Line AFTER ADVANCING 1.
087600     ADD 1 TO WS-Year-Sub.
087700     GO TO HH040-LOOP.
087800 HH040-EXIT.
087900     EXIT.
088000
088100*****************************************************************
088200*    HH050  -  SECTION 4 - BIRTH-MONTH DISTRIBUTION, MONTH 1    *
088300*    THRU 12 IN ORDER - NO SORT NEEDED SINCE THE TABLE IS       *
088400*    ALREADY INDEXED BY MONTH NUMBER.  WS-MONTH-NAMES GIVES     *
088500*    EACH LINE ITS NAME ALONGSIDE THE NUMBER FOR READABILITY.   *
088600*****************************************************************
088700 HH050-PRINT-SECTION-4 SECTION.
088800 HH050-START.
088900     MOVE SPACES TO CR-Report-Line.
089000     WRITE CR-Report-Line AFTER ADVANCING 2.
089100     MOVE "SECTION 4 - BIRTH-MONTH DISTRIBUTION"
089200                                           TO CR-Report-Text.
089300     WRITE CR-Report-Line AFTER ADVANCING 1.
089400     MOVE 1 TO WS-Month-Sub.
089500 HH050-LOOP.
089600     IF WS-Month-Sub > 12
089700         GO TO HH050-EXIT
089800     END-IF.
089900     MOVE WS-Month-Sub TO WS-RL-Edit-4.
090000     MOVE WS-Month-Counts (WS-Month-Sub) TO WS-RL-Edit-7.
090100     STRING "  " DELIMITED BY SIZE
090200            WS-RL-Edit-4 DELIMITED BY SIZE
090300            "  " DELIMITED BY SIZE
090400            WS-Month-Names (WS-Month-Sub) DELIMITED BY SIZE
090500            "  " DELIMITED BY SIZE
090600            WS-RL-Edit-7 DELIMITED BY SIZE
090700            INTO CR-Report-Text
090800     END-STRING.
090900     WRITE CR-Report-Line AFTER ADVANCING 1.
091000     ADD 1 TO WS-Month-Sub.
091100     GO TO HH050-LOOP.
091200 HH050-EXIT.
091300     EXIT.
091400
091500*****************************************************************
091600*    HH060  -  SECTION 5 - EXCLUSION REASONS, HIGHEST COUNT     *
091700*    FIRST (ALREADY SORTED BY GG020 BEFORE THIS RUNS).          *
091800*    21/06/02 DPK - WS-RSN-TEXT IS NOW 130 BYTES WIDE (EX-5131) *
091900*    BUT THE PRINTED REASON COLUMN BELOW IS DELIBERATELY LEFT   *
092000*    AT THE ESTABLISHED FIRST-120-BYTES WIDTH, BY REFERENCE-    *
092100*    MODIFYING THE SOURCE FIELD IN THE STRING RATHER THAN        *
092200*    WIDENING THE REPORT COLUMN ITSELF - SAME APPROACH CL030    *
092300*    TOOK ON ITS OWN PRINTED REASON COLUMN.  THE 100-ENTRY      *
092400*    TABLE MATCHES CORRECTLY ON THE FULL 130 BYTES EVEN THOUGH  *
092500*    ONLY THE FIRST 120 ARE EVER SHOWN ON PAPER.                 *
092600*****************************************************************
092700 HH060-PRINT-SECTION-5 SECTION.
092800 HH060-START.
092900     MOVE SPACES TO CR-Report-Line.
093000     WRITE CR-Report-Line AFTER ADVANCING 2.
093100     MOVE "SECTION 5 - EXCLUSION REASONS" TO CR-Report-Text.
093200     WRITE CR-Report-Line AFTER ADVANCING 1.
093300     IF WS-Rsn-Table-Count = ZERO
093400         MOVE "  (NO EXCLUDED RECORDS)" TO CR-Report-Text
093500         WRITE CR-Report-Line AFTER ADVANCING 1
093600         GO TO HH060-EXIT
093700     END-IF.
093800     MOVE 1 TO WS-Rsn-Sub.
093900 HH060-LOOP.
094000     IF WS-Rsn-Sub > WS-Rsn-Table-Count
094100         GO TO HH060-EXIT
094200     END-IF.
094300     MOVE WS-Rsn-Count (WS-Rsn-Sub) TO WS-RL-Edit-7.
094400     STRING " " DELIMITED BY SIZE
094500            WS-Rsn-Text (WS-Rsn-Sub) (1:120) DELIMITED BY SIZE
094600            " " DELIMITED BY SIZE
094700            WS-RL-Edit-7 DELIMITED BY SIZE
094800            INTO CR-Report-Text
094900     END-STRING.
095000     WRITE CR-Report-Line AFTER ADVANCING 1.
095100     ADD 1 TO WS-Rsn-Sub.
095200     GO TO HH060-LOOP.
095300 HH060-EXIT.
095400     EXIT.
095500
095600*****************************************************************
095700*    AA090  -  CLOSE DOWN, WARN THE OPERATOR IF THE INCLUDED    *
095800*    TABLE OVERFLOWED DURING THIS RUN, AND LOG COMPLETION.      *
095900*****************************************************************
096000 AA090-TERMINATE SECTION.
096100 AA090-START.
096200     CLOSE INCLUDED-FILE EXCLUDED-FILE ANALYTICS-REPORT.
096300     IF WS-Inc-Table-Full
096400         DISPLAY "CL020 - INCLUDED TABLE FULL AT 2000 ROWS - "
096500                 "UNIQUENESS COUNTS ARE ON THE FIRST 2000 ONLY"
096600                                                 UPON CONSOLE
096700     END-IF.
096800     DISPLAY "CL020 ANALYTICS RUN COMPLETE" UPON CONSOLE.
096900 AA090-EXIT.
097000     EXIT.
