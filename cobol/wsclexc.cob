000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR EXCLUDED CLIENT LIST FILE  *
000400*****************************************************
000500*  FILE SIZE 243 BYTES.
000600*
000700*  CX-EXCLUSION-REASON HOLDS EVERY RULE THE RECORD
000800*  BROKE, IN RULE ORDER, SEPARATED BY "; " - BUILT BY
000900*  CL010 WHILE EDITING.
001000*
001100* 14/03/85 RJH - CREATED.
001200* 02/09/91 DPK - WIDENED REASON FROM 80 TO 120 - 4
001300*                RULES COULD ALL FAIL AT ONCE.
001400* 14/06/02 DPK - EX-5131 - A NAME WITH A SPECIAL
001500*                CHARACTER PLUS ALL THREE DATE FIELDS
001600*                NON-NUMERIC BUILDS A 127-CHARACTER
001700*                REASON, 7 OVER THE OLD 120-BYTE FIELD -
001800*                CL010's ZZ010-APPEND-REASON STRING HAD
001900*                NO ON OVERFLOW CLAUSE SO THE OVERRUN WAS
002000*                SILENT.  WIDENED 120 TO 130 TO COVER THE
002100*                KNOWN WORST CASE WITH SOME HEADROOM FOR
002200*                THE NEXT RULE THAT COMES ALONG.  CL010
002300*                ALSO GIVEN A ROOM CHECK BEFORE THE STRING
002400*                AS A BACKSTOP - SEE THAT PROGRAM'S ZZ010.
002500*                CL020'S REASON-FREQUENCY TABLE WIDENED TO
002600*                130 AS WELL, SO TWO RECORDS WITH AN
002700*                IDENTICAL LONG REASON STILL COMPARE EQUAL
002800*                AND COLLAPSE TO ONE TABLE ENTRY - HOLDING
002900*                IT SHORTER THAN THE SOURCE FIELD WOULD
003000*                HAVE LEFT THE COMPARE PADDING THE SHORT
003100*                SIDE WITH SPACES AND MISSING A GENUINE
003200*                MATCH.  CL030'S PRINTED REASON COLUMN IS
003300*                LEFT AT 120 - A DISPLAY TRUNCATION ON A
003400*                REPORT LINE IS NOT THE SAME DEFECT AS A
003500*                FAILED COMPARE OR LOST MASTER-FILE DATA.
003600*
003700 01  CX-Client-Excluded-Record.
003800     03  CX-Row-Id           PIC X(36).
003900     03  CX-Orig-Row-No      PIC 9(7).
004000     03  CX-Orig-Name        PIC X(30).
004100     03  CX-Orig-Birth-Day   PIC X(10).
004200     03  CX-Orig-Birth-Month PIC X(10).
004300     03  CX-Orig-Birth-Year  PIC X(10).
004400     03  CX-Exclusion-Reason PIC X(130).
004500     03  FILLER              PIC X(10).
