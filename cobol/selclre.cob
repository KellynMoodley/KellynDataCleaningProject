000100* SELECT CLAUSE FOR THE EXCLUDED DATA REPORT.
000200* CALLING PROGRAM MUST DECLARE RE-FILE-STATUS PIC XX.
000300* 11/08/93 DPK - CREATED FOR THE NEW REPORT RUN (CL030).
000400     SELECT EXCLUDED-REPORT ASSIGN TO "CLRPTE"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS RE-FILE-STATUS.
