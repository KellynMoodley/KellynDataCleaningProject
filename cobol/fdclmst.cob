000100* FD FOR RAW CLIENT MASTER FILE.
000200* 14/03/85 RJH - CREATED.
000300 FD  RAW-CLIENT-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsclmst.cob".
