000100* FD FOR THE INCLUDED DATA REPORT.
000200* 11/08/93 DPK - CREATED.
000300 FD  INCLUDED-REPORT
000400     LABEL RECORDS ARE STANDARD.
000500 01  RI-Report-Line.
000600     03  RI-Report-Text           PIC X(130).
000700     03  FILLER                   PIC X(002).
