000100*****************************************************
000200*                                                   *
000300*   CLIENT LIST CLEANSING - COMMON ERROR MESSAGES   *
000400*            MODULE CL - MESSAGE TABLE              *
000500*****************************************************
000600* 14/03/85 RJH - CREATED FOR CL010/CL020/CL030.
000700* 02/09/91 DPK - ADDED VALIDATION RULE TEXT SO ALL 3
000800*                PROGRAMS QUOTE THE SAME WORDING.
000900* 19/11/98 MWS - Y2K REVIEW - NO DATE FIELDS HELD HERE.
001000*                NO CHANGES REQUIRED.
001100*
001200 01  CL-Error-Messages.
001300     03  CL001              PIC X(32)
001400             VALUE "CL001 RAW CLIENT FILE NOT FOUND".
001500     03  CL002              PIC X(32)
001600             VALUE "CL002 OPEN ERROR - INCLUDED FILE".
001700     03  CL003              PIC X(32)
001800             VALUE "CL003 OPEN ERROR - EXCLUDED FILE".
001900     03  CL004              PIC X(32)
002000             VALUE "CL004 OPEN ERROR - RAW CLIENT FILE".
002100     03  CL005              PIC X(32)
002200             VALUE "CL005 READ ERROR - INCLUDED FILE".
002300     03  CL006              PIC X(32)
002400             VALUE "CL006 READ ERROR - EXCLUDED FILE".
002500     03  CL007              PIC X(32)
002600             VALUE "CL007 OPEN ERROR - PRINT FILE".
002700     03  CL008              PIC X(32)
002800             VALUE "CL008 OPEN ERROR - CSV EXPORT FILE".
002900*
003000*    RULE-VIOLATION TEXT - HELD HERE SO CL010, CL020 AND
003100*    CL030 ALL QUOTE THE SAME WORDING FOR A GIVEN RULE.
003200*
003300     03  CL-Msg-Name-Missing      PIC X(20)
003400             VALUE "missing name".
003500     03  CL-Msg-Name-Short        PIC X(20)
003600             VALUE "name too short".
003700     03  CL-Msg-Name-Special      PIC X(32)
003800             VALUE "special character in name".
003900*
004000*    MISSING-FIELD AND NOT-NUMERIC TEXT HELD AS ONE
004100*    LITERAL STRING OF 3 EQUAL-SIZE ENTRIES, REDEFINED AS
004200*    A TABLE INDEXED 1=DAY, 2=MONTH, 3=YEAR - SAME
004300*    TECHNIQUE AS THE OLD ALPHA TABLE IN MAPS09.
004400*
004500     03  CL-Msg-Missing-Lit       PIC X(60)
004600             VALUE "missing birth_day   missing birth_month mi"
004700-            "ssing birth_year  ".
004800     03  CL-Msg-Missing REDEFINES CL-Msg-Missing-Lit
004900                                  PIC X(20) OCCURS 3.
005000     03  CL-Msg-Notnum-Lit        PIC X(102)
005100             VALUE "invalid birth_day (not numeric)   invalid "
005200-            "birth_month (not numeric) invalid birth_year (n"
005300-            "ot numeric)  ".
005400     03  CL-Msg-Not-Numeric REDEFINES CL-Msg-Notnum-Lit
005500                                  PIC X(34) OCCURS 3.
005600     03  CL-Msg-Day-Range         PIC X(24)
005700             VALUE "invalid day (not 1-31)".
005800     03  CL-Msg-Month-Range       PIC X(26)
005900             VALUE "invalid month (not 1-12)".
006000     03  CL-Msg-Year-Range        PIC X(30)
006100             VALUE "birth_year older than 1940".
