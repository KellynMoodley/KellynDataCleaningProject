000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CL010.
000300 AUTHOR.         R J HARGROVE.
000400 INSTALLATION.   APPLEWOOD COMPUTERS.
000500 DATE-WRITTEN.   14/03/85.
000600 DATE-COMPILED.
000700 SECURITY.       CLIENT LIST CLEANSING SYSTEM - RESTRICTED -
000800                 INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100*                 C L 0 1 0  -  D A T A   C L E A N E R         *
001200*                                                               *
001300*****************************************************************
001400*
001500*    REMARKS.          READS THE RAW CLIENT CAPTURE FILE ONE
001600*                      RECORD AT A TIME, EDITS THE NAME AND THE
001700*                      THREE DATE-OF-BIRTH FIELDS AGAINST THE
001800*                      STANDING VALIDATION RULES, AND SPLITS THE
001900*                      INPUT BETWEEN AN INCLUDED (CLEAN) FILE AND
002000*                      AN EXCLUDED FILE.  EVERY EXCLUDED RECORD
002100*                      CARRIES THE ORIGINAL RAW TEXT PLUS EVERY
002200*                      RULE IT BROKE, IN RULE ORDER, SEPARATED
002300*                      BY "; ".
002400*
002500*                      ON END OF FILE THE CLEANING SUMMARY
002600*                      (COUNTS AND PERCENTAGES) IS WRITTEN TO
002700*                      THE CONSOLE FOR THE OPERATOR'S RUN LOG.
002800*
002900*                      THIS IS THE FIRST OF THE THREE CL PROGRAMS
003000*                      IN THE SUITE - CL020 (ANALYTICS) AND CL030
003100*                      (REPORTS) BOTH READ THE INCLUDED/EXCLUDED
003200*                      FILES THIS PROGRAM WRITES, SO THE RECORD
003300*                      LAYOUTS ON WSCLINC/WSCLEXC ARE FIXED POINTS
003400*                      FOR ALL THREE - DO NOT CHANGE A FIELD WIDTH
003500*                      HERE WITHOUT CHECKING CL020 AND CL030.
003600*
003700*    VERSION.          SEE WS-PROG-VERSION BELOW.
003800*
003900*    CALLED MODULES.   NONE.
004000*
004100*    FILES USED.       RAWCLNT   RAW CLIENT CAPTURE   (INPUT)
004200*                      CLINCL    INCLUDED CLIENT LIST (OUTPUT)
004300*                      CLEXCL    EXCLUDED CLIENT LIST (OUTPUT)
004400*
004500*    ERROR MESSAGES USED.
004600*                      CL001, CL005, CL006 - SEE WSCLERR.
004700*
004800*    CHANGES.
004900* 14/03/85 RJH - 1.0.00 CREATED - NAME + 3 DATE FIELDS EDITED,
005000*                       INCLUDED/EXCLUDED SPLIT FILES WRITTEN.
005100* 11/07/86 RJH -    .01 OPERATOR ASKED FOR A RUN SUMMARY ON THE
005200*                       CONSOLE AT CLOSEDOWN - ADDED AA090.
005300* 02/09/91 DPK -    .02 NUMERIC FIELDS NOW ACCEPT A LEADING SIGN
005400*                       AND A DECIMAL FRACTION - FRACTION IS
005500*                       DROPPED, NOT ROUNDED (TRUNCATE TO ZERO).
005600*                       SEE EE010 THRU EE016.
005700* 02/09/91 DPK -    .03 EXCLUSION-REASON ON CLEXCL WIDENED ON
005800*                       WSCLEXC TO COVER 4 RULES FAILING AT ONCE.
005900* 15/01/94 RJH -    .04 NAME RULE TIGHTENED - TRIMMED NAME UNDER
006000*                       2 CHARACTERS NOW REJECTED (WAS ACCEPTED
006100*                       IF NON-BLANK).  REQUEST EX-4471.
006200* 19/11/98 MWS -    .05 Y2K REVIEW - CI-BIRTH-YEAR IS ALREADY
006300*                       4 DIGITS, MINIMUM-YEAR TEST IS A FIXED
006400*                       1940 CUT-OFF, NOT A 2-DIGIT WINDOW.  NO
006500*                       CHANGES REQUIRED TO THIS PROGRAM.
006600* 30/12/99 MWS -    .06 RECOMPILED UNDER Y2K PROJECT FOR THE
006700*                       CENTURY ROLLOVER - WS-RUN-CCYY WINDOWING
006800*                       ADDED TO AA010, SEE WSCLDAT.  REGRESSION
006900*                       PACK RE-RUN CLEAN 29/12/99.
007000* 14/03/02 DPK -    .07 CONSOLE SUMMARY NOW SHOWS BOTH COUNTS
007100*                       AND PERCENTAGES TO 2 DECIMALS - REQUEST
007200*                       EX-5120 (ANALYTICS TEAM WANTED THE SAME
007300*                       PRECISION AS CL020).
007400* 14/06/02 DPK -    .08 QA RAISED EX-5131 - A ROW WITH A SPECIAL
007500*                       CHARACTER IN THE NAME AND ALL THREE DATE
007600*                       FIELDS NON-NUMERIC BUILDS A 127-CHARACTER
007700*                       REASON, WHICH OVERFLOWED THE OLD 120-BYTE
007800*                       CX-EXCLUSION-REASON AND LOST THE TAIL OF
007900*                       THE LAST MESSAGE WITH NO WARNING AT ALL -
008000*                       THE STRING IN ZZ010 HAD NO ON OVERFLOW
008100*                       CLAUSE TO CATCH IT.  WSCLEXC WIDENED
008200*                       120 TO 130 (SEE THAT COPYBOOK'S OWN LOG)
008300*                       AND ZZ010 GIVEN A ROOM CHECK SO ANY FUTURE
008400*                       MESSAGE THAT STILL WOULD NOT FIT IS
008500*                       DROPPED CLEANLY RATHER THAN CUT OFF
008600*                       MID-WORD - SEE ZZ010-CHECK-ROOM BELOW.
008700*                       CL020'S REASON-FREQUENCY TABLE WIDENED TO
008800*                       130 TOO, SO A REPEATED LONG REASON STILL
008900*                       MATCHES ITSELF IN GG010'S COMPARE INSTEAD
009000*                       OF BEING SPLIT INTO TWO ENTRIES BY A SHORT
009100*                       FIELD PADDED WITH SPACES.  CL030'S PRINTED
009200*                       REASON COLUMN STAYS AT 120 - THAT IS A
009300*                       DISPLAY WIDTH ONLY, NOT A COMPARE KEY, SO
009400*                       IT SIMPLY TRUNCATES ON THE REPORT AND LOSES
009500*                       NOTHING OFF THE MASTER FILE ITSELF.
009600*
009700***************************************************************
009800
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SOURCE-COMPUTER.   IBM-4341.
010200 OBJECT-COMPUTER.   IBM-4341.
010300 SPECIAL-NAMES.
010400     C01 IS TOP-OF-FORM
010500     CLASS CL-DIGITS IS "0" THRU "9"
010600     UPSI-0 IS CL-RERUN-SWITCH.
010700
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000     COPY "selclmst.cob".
011100     COPY "selclinc.cob".
011200     COPY "selclexc.cob".
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600     COPY "fdclmst.cob".
011700     COPY "fdclinc.cob".
011800     COPY "fdclexc.cob".
011900
012000 WORKING-STORAGE SECTION.
012100*
012200*    WS-PROG-VERSION IS NOT DISPLAYED ANYWHERE BY THIS PROGRAM
012300*    BUT IS KEPT UP TO DATE WITH THE CHANGES BLOCK ABOVE SO
012400*    WHOEVER PULLS A LISTING OR A CORE DUMP OFF THE LIBRARY CAN
012500*    TELL AT A GLANCE WHICH MAINTENANCE LEVEL THEY ARE LOOKING
012600*    AT WITHOUT HAVING TO READ THE WHOLE CHANGE LOG.
012700*
012800 77  WS-Prog-Version        PIC X(14) VALUE "CL010 (1.0.08)".
012900*
013000*    FILE STATUS BYTES FOR THE THREE FILES THIS PROGRAM OWNS -
013100*    CHECKED RIGHT AFTER EACH OPEN IN AA010 AND AFTER EACH WRITE
013200*    IN DD010/DD020.  "00" IS THE ONLY GOOD VALUE ON THIS SHOP'S
013300*    COMPILER - ANYTHING ELSE MEANS THE DATASET WAS NOT THERE,
013400*    WAS ALLOCATED WRONG, OR THE DISK FILLED UP MID-RUN.
013500*
013600 01  WS-File-Statuses.
013700     03  CM-File-Status     PIC XX.
013800     03  CI-File-Status     PIC XX.
013900     03  CX-File-Status     PIC XX.
014000     03  FILLER             PIC X(02).
014100*
014200*    END-OF-FILE AND THE FOUR PER-RULE "IS-OK" SWITCHES.  ALL
014300*    FOUR RULE SWITCHES MUST BE "Y" FOR A RECORD TO ROUTE TO THE
014400*    INCLUDED FILE - SEE THE IF IN BB010 BELOW.  EACH SWITCH IS
014500*    RESET TO "Y" AT THE TOP OF ITS OWN CC0X0 PARAGRAPH AND ONLY
014600*    EVER SET BACK TO "N" IF THAT PARAGRAPH'S OWN RULE FAILS.
014700*
014800 01  WS-Switches.
014900     03  WS-Eof-Switch      PIC X       VALUE "N".
015000         88  WS-End-Of-File             VALUE "Y".
015100     03  WS-Name-Switch     PIC X.
015200         88  WS-Name-Is-Ok              VALUE "Y".
015300     03  WS-Day-Switch      PIC X.
015400         88  WS-Day-Is-Ok               VALUE "Y".
015500     03  WS-Month-Switch    PIC X.
015600         88  WS-Month-Is-Ok             VALUE "Y".
015700     03  WS-Year-Switch     PIC X.
015800         88  WS-Year-Is-Ok              VALUE "Y".
015900     03  FILLER             PIC X(02).
016000*
016100*    RUN COUNTERS FOR THE CLOSEDOWN SUMMARY (AA090).  KEPT AS
016200*    COMP, NOT DISPLAY, SINCE THEY ARE ONLY EVER ADDED TO AND
016300*    NEVER NEED AN EDIT MASK UNTIL THE DISPLAY STATEMENTS IN
016400*    AA090 THEMSELVES PICK THEM UP.
016500*
016600 01  WS-Counters.
016700     03  WS-Total-Read      PIC 9(7)    COMP.
016800     03  WS-Total-Included  PIC 9(7)    COMP.
016900     03  WS-Total-Excluded  PIC 9(7)    COMP.
017000     03  FILLER             PIC X(02).
017100*
017200*    INCLUDED/EXCLUDED PERCENTAGES FOR THE CONSOLE SUMMARY - SEE
017300*    REQUEST EX-5120 IN THE CHANGES BLOCK ABOVE.  HELD COMP-3
017400*    LIKE THE REST OF THE SHOP'S PERCENTAGE FIELDS SO THE ROUNDED
017500*    COMPUTE IN ZZ020 BEHAVES THE SAME WAY IT DOES ON CL020.
017600*
017700 01  WS-Percentages.
017800     03  WS-Pct-Included    PIC 9(3)V99 COMP-3.
017900     03  WS-Pct-Excluded    PIC 9(3)V99 COMP-3.
018000     03  FILLER             PIC X(02).
018100*
018200*    EXCLUSION-REASON IS BUILT UP RULE BY RULE AS EACH FIELD ON
018300*    THE RECORD IS EDITED - SEE ZZ010 BELOW.  WS-REASON-TEXT IS
018400*    THE "IN-TRAY" FOR THE NEXT MESSAGE TO BE APPENDED - EACH
018500*    CC0X0 PARAGRAPH MOVES ITS OWN MESSAGE IN HERE BEFORE CALLING
018600*    ZZ010.  WS-REASON-PTR IS THE STRING POINTER INTO
018700*    CX-EXCLUSION-REASON AND IS RESET TO 1 AT THE TOP OF EVERY
018800*    RECORD IN BB010, AND WS-REASON-COUNT TRACKS HOW MANY
018900*    MESSAGES HAVE GONE IN SO FAR SO ZZ010 KNOWS WHETHER TO LEAD
019000*    WITH A "; " SEPARATOR.
019100*
019200*    WS-REASON-NEED AND WS-REASON-MAX WERE ADDED UNDER REQUEST
019300*    EX-5131 (SEE THE CHANGES BLOCK) SO ZZ010 CAN CHECK THERE IS
019400*    ROOM LEFT IN CX-EXCLUSION-REASON BEFORE IT STRINGS - A
019500*    STRING STATEMENT GIVES NO WARNING AT ALL WHEN IT RUNS PAST
019600*    THE END OF THE RECEIVING FIELD, IT JUST QUIETLY DROPS
019700*    WHATEVER DID NOT FIT, SO THE CHECK HAS TO BE MADE BY HAND
019800*    BEFORE THE STRING RUNS, NOT AFTER.
019900*
020000 01  WS-Reason-Work.
020100     03  WS-Reason-Text     PIC X(40).
020200     03  WS-Reason-Scan     PIC 9(2)    COMP.
020300     03  WS-Reason-Len      PIC 9(2)    COMP.
020400     03  WS-Reason-Ptr      PIC 9(3)    COMP.
020500     03  WS-Reason-Count    PIC 9       COMP.
020600     03  WS-Reason-Need     PIC 9(3)    COMP.
020700     03  WS-Reason-Max      PIC 9(3)    COMP VALUE 130.
020800     03  FILLER             PIC X(02).
020900*
021000*    NAME TRIM WORK AREA - SCAN-FROM-LEFT/SCAN-FROM-RIGHT ON
021100*    CM-FIRSTNAME, DONE BY HAND A CHARACTER AT A TIME SINCE
021200*    THERE IS NO INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER
021300*    TO TRIM A FIELD FOR US.
021400*
021500 01  WS-Name-Work.
021600     03  WS-Name-Scan-Lo    PIC 9(2)    COMP.
021700     03  WS-Name-Scan-Hi    PIC 9(2)    COMP.
021800     03  WS-Name-Len        PIC 9(2)    COMP.
021900     03  WS-Name-Trimmed    PIC X(30).
022000     03  FILLER             PIC X(02).
022100*
022200*    GENERIC NUMERIC-PARSE WORK AREA - SHARED BY THE DAY, MONTH
022300*    AND YEAR EDITS (CC020/CC030/CC040) VIA EE010 SO THE SIGN,
022400*    FRACTION AND TRAILING-BLANK RULES ONLY HAD TO BE GOT RIGHT
022500*    ONCE FOR ALL THREE FIELDS.  WS-NP-DIGIT-9 REDEFINES THE
022600*    SCANNED CHARACTER SO A VALIDATED DIGIT CAN BE PICKED STRAIGHT
022700*    UP AS A NUMBER WITHOUT A SEPARATE MOVE OR A TABLE LOOKUP -
022800*    SAME IDEA AS THE OLD ALPHA/AR1 CONVERSION TABLE BUT FOR ONE
022900*    CHARACTER AT A TIME.  WS-NP-STATUS IS SET ON EXIT FROM EE010
023000*    TO ONE OF THE THREE 88-LEVELS BELOW SO THE CALLING PARAGRAPH
023100*    NEVER HAS TO TEST THE RAW LETTER CODE ITSELF.
023200*
023300 01  WS-Numeric-Parse.
023400     03  WS-Np-Raw          PIC X(10).
023500     03  WS-Np-Result       PIC S9(7)   COMP.
023600     03  WS-Np-Sign         PIC S9      COMP VALUE +1.
023700     03  WS-Np-Ptr          PIC 9(2)    COMP.
023800     03  WS-Np-Status       PIC X.
023900         88  WS-Np-Is-Missing           VALUE "M".
024000         88  WS-Np-Is-Not-Numeric       VALUE "B".
024100         88  WS-Np-Is-Valid             VALUE "V".
024200     03  WS-Np-Digit-X      PIC X.
024300     03  WS-Np-Digit-9 REDEFINES WS-Np-Digit-X
024400                            PIC 9.
024500     03  WS-Np-Seen-Digit   PIC X       VALUE "N".
024600         88  WS-Np-Have-Seen-Digit      VALUE "Y".
024700     03  WS-Np-Seen-Point   PIC X       VALUE "N".
024800         88  WS-Np-Have-Seen-Point      VALUE "Y".
024900     03  FILLER             PIC X(02).
025000*
025100     COPY "wsclerr.cob".
025200     COPY "wscldat.cob".
025300
025400 PROCEDURE DIVISION.
025500*
025600*    MAIN-LOGIC IS DELIBERATELY THIN - EVERYTHING THAT MATTERS
025700*    IS DOWN IN AA010/BB010/AA090.  IT HAS BEEN KEPT THIS WAY
025800*    SINCE 1.0.00 SO A NEW STARTER CAN SEE THE WHOLE SHAPE OF
025900*    THE RUN - OPEN, EDIT EVERY RECORD, CLOSE AND REPORT - IN
026000*    ONE GLANCE WITHOUT WADING THROUGH THE DETAIL PARAGRAPHS.
026100*
026200 MAIN-LOGIC SECTION.
026300 MAIN-LOGIC-010.
026400     PERFORM AA010-INITIALISE THRU AA010-EXIT.
026500     PERFORM BB010-PROCESS-MASTER-FILE THRU BB010-EXIT
026600         UNTIL WS-End-Of-File.
026700     PERFORM AA090-TERMINATE THRU AA090-EXIT.
026800     STOP RUN.
026900
027000*****************************************************************
027100*    AA010  -  OPEN FILES, PRIME THE READ, WINDOW THE CENTURY   *
027200*    IF ANY OPEN FAILS THE RUN STOPS HERE - THERE IS NO POINT   *
027300*    EDITING RECORDS WITH NOWHERE TO WRITE THEM.  OPENS ARE     *
027400*    CHECKED ONE AT A TIME SO THE CONSOLE MESSAGE TELLS THE     *
027500*    OPERATOR EXACTLY WHICH DATASET WAS NOT ALLOCATED, RATHER   *
027600*    THAN A SINGLE GENERIC "OPEN FAILED" FOR ALL THREE.         *
027700*****************************************************************
027800 AA010-INITIALISE SECTION.
027900 AA010-START.
028000     OPEN INPUT RAW-CLIENT-FILE.
028100     IF CM-File-Status NOT = "00"
028200         DISPLAY CL001 UPON CONSOLE
028300         DISPLAY CM-File-Status UPON CONSOLE
028400         STOP RUN
028500     END-IF.
028600     OPEN OUTPUT INCLUDED-FILE.
028700     IF CI-File-Status NOT = "00"
028800         DISPLAY CL002 UPON CONSOLE
028900         STOP RUN
029000     END-IF.
029100     OPEN OUTPUT EXCLUDED-FILE.
029200     IF CX-File-Status NOT = "00"
029300         DISPLAY CL003 UPON CONSOLE
029400         STOP RUN
029500     END-IF.
029600     MOVE "N" TO WS-Eof-Switch.
029700     MOVE ZERO TO WS-Total-Read WS-Total-Included
029800                  WS-Total-Excluded.
029900     ACCEPT WS-Run-Date FROM DATE.
030000*                            2-DIGIT YEAR WINDOWED TO A CENTURY -
030100*                            SEE THE Y2K ENTRIES ABOVE.  ANYTHING
030200*                            BELOW 50 IS TAKEN AS 20XX, 50 AND
030300*                            ABOVE AS 19XX - THE SAME CUT-OFF USED
030400*                            ON CL020 AND CL030 SO ALL THREE
030500*                            PROGRAMS AGREE ON TODAY'S CENTURY.
030600     IF WS-Run-Yy < 50
030700         MOVE 20 TO WS-Run-Cc
030800     ELSE
030900         MOVE 19 TO WS-Run-Cc
031000     END-IF.
031100     READ RAW-CLIENT-FILE
031200         AT END MOVE "Y" TO WS-Eof-Switch
031300     END-READ.
031400 AA010-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800*    BB010  -  EDIT ONE RAW RECORD, ROUTE IT, READ THE NEXT     *
031900*    THE FOUR CC0X0 EDITS ALWAYS ALL RUN, EVEN ONCE ONE HAS     *
032000*    ALREADY FAILED - THAT IS HOW A SINGLE RECORD CAN COLLECT   *
032100*    MORE THAN ONE RULE VIOLATION IN ITS EXCLUSION-REASON.  DO  *
032200*    NOT "OPTIMISE" THIS INTO A CHAIN OF GO TOs THAT SKIPS THE  *
032300*    REMAINING EDITS THE MOMENT ONE FAILS - THAT SHORTCUT WAS   *
032400*    TRIED ONCE YEARS AGO AND IT BROKE THE MULTI-RULE REASON    *
032500*    TEXT THE ANALYTICS TEAM DEPENDS ON FOR ITS FREQUENCY COUNTS.*
032600*****************************************************************
032700 BB010-PROCESS-MASTER-FILE SECTION.
032800 BB010-START.
032900     ADD 1 TO WS-Total-Read.
033000     MOVE SPACES TO CX-Exclusion-Reason.
033100     MOVE 1 TO WS-Reason-Ptr.
033200     MOVE 0 TO WS-Reason-Count.
033300     PERFORM CC010-VALIDATE-NAME  THRU CC010-EXIT.
033400     PERFORM CC020-VALIDATE-DAY   THRU CC020-EXIT.
033500     PERFORM CC030-VALIDATE-MONTH THRU CC030-EXIT.
033600     PERFORM CC040-VALIDATE-YEAR  THRU CC040-EXIT.
033700*                            A RECORD ONLY GOES TO THE INCLUDED
033800*                            FILE IF EVERY ONE OF THE FOUR RULES
033900*                            PASSED - ONE FAILURE IS ENOUGH TO
034000*                            SEND THE WHOLE RECORD TO EXCLUDED.
034100     IF WS-Name-Is-Ok AND WS-Day-Is-Ok
034200                       AND WS-Month-Is-Ok AND WS-Year-Is-Ok
034300         PERFORM DD010-BUILD-INCLUDED THRU DD010-EXIT
034400     ELSE
034500         PERFORM DD020-BUILD-EXCLUDED THRU DD020-EXIT
034600     END-IF.
034700     READ RAW-CLIENT-FILE
034800         AT END MOVE "Y" TO WS-Eof-Switch
034900     END-READ.
035000 BB010-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400*    CC010  -  NAME RULE - MISSING / TOO SHORT / SPECIAL CHAR   *
035500*    REQUEST EX-4471 (15/01/94) TIGHTENED THE SHORT-NAME TEST.  *
035600*    THE THREE CHECKS RUN IN THIS ORDER - MISSING, THEN TOO     *
035700*    SHORT (AFTER TRIMMING), THEN NON-ALPHABETIC - AND THE      *
035800*    FIRST ONE TO FIRE IS THE ONLY ONE REPORTED FOR THE NAME,   *
035900*    SINCE A MISSING NAME CANNOT SENSIBLY ALSO BE CHECKED FOR   *
036000*    LENGTH OR FOR SPECIAL CHARACTERS.                          *
036100*****************************************************************
036200 CC010-VALIDATE-NAME SECTION.
036300 CC010-START.
036400     MOVE "Y" TO WS-Name-Switch.
036500     IF CM-Firstname = SPACES
036600         MOVE "N" TO WS-Name-Switch
036700         MOVE CL-Msg-Name-Missing TO WS-Reason-Text
036800         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
036900         GO TO CC010-EXIT
037000     END-IF.
037100     PERFORM FF010-TRIM-NAME THRU FF010-EXIT.
037200     IF WS-Name-Len < 2
037300         MOVE "N" TO WS-Name-Switch
037400         MOVE CL-Msg-Name-Short TO WS-Reason-Text
037500         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
037600         GO TO CC010-EXIT
037700     END-IF.
037800*                            ALPHABETIC HERE MEANS LETTERS AND
037900*                            SPACES ONLY - A HYPHENATED OR
038000*                            APOSTROPHE'D SURNAME WOULD ALSO FAIL
038100*                            THIS TEST, BUT NO SUCH CASE HAS EVER
038200*                            BEEN RAISED AGAINST THIS PROGRAM AND
038300*                            NONE IS CATERED FOR HERE.
038400     IF WS-Name-Trimmed(1:WS-Name-Len) IS NOT ALPHABETIC
038500         MOVE "N" TO WS-Name-Switch
038600         MOVE CL-Msg-Name-Special TO WS-Reason-Text
038700         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
038800         GO TO CC010-EXIT
038900     END-IF.
039000     MOVE SPACES TO CI-Name.
039100     MOVE WS-Name-Trimmed(1:WS-Name-Len) TO CI-Name.
039200 CC010-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*    FF010  -  TRIM LEADING/TRAILING BLANKS FROM CM-FIRSTNAME   *
039700*    A PLAIN LEFT-SCAN/RIGHT-SCAN, NOT A FUNCTION CALL - SEE     *
039800*    THE BANNER OVER WS-NUMERIC-PARSE FOR WHY THIS SHOP'S       *
039900*    COMPILER DOES NOT GET TO USE INTRINSIC FUNCTIONS HERE.     *
040000*    A WHOLLY-BLANK FIELD RETURNS A ZERO LENGTH RATHER THAN      *
040100*    FAILING - CC010 HAS ALREADY REJECTED THAT CASE BEFORE      *
040200*    THIS PARAGRAPH IS EVER REACHED, BUT THE GUARD COSTS         *
040300*    NOTHING AND KEEPS THIS PARAGRAPH SAFE TO CALL ON ITS OWN.  *
040400*****************************************************************
040500 FF010-TRIM-NAME SECTION.
040600 FF010-START.
040700     MOVE 1 TO WS-Name-Scan-Lo.
040800 FF010-FIND-LO.
040900     IF WS-Name-Scan-Lo > 30
041000         MOVE SPACES TO WS-Name-Trimmed
041100         MOVE 0 TO WS-Name-Len
041200         GO TO FF010-EXIT
041300     END-IF.
041400     IF CM-Firstname(WS-Name-Scan-Lo:1) NOT = SPACE
041500         GO TO FF010-FIND-HI-INIT
041600     END-IF.
041700     ADD 1 TO WS-Name-Scan-Lo.
041800     GO TO FF010-FIND-LO.
041900 FF010-FIND-HI-INIT.
042000     MOVE 30 TO WS-Name-Scan-Hi.
042100 FF010-FIND-HI.
042200     IF CM-Firstname(WS-Name-Scan-Hi:1) NOT = SPACE
042300         GO TO FF010-BUILD
042400     END-IF.
042500     SUBTRACT 1 FROM WS-Name-Scan-Hi.
042600     GO TO FF010-FIND-HI.
042700 FF010-BUILD.
042800     COMPUTE WS-Name-Len =
042900             WS-Name-Scan-Hi - WS-Name-Scan-Lo + 1.
043000     MOVE SPACES TO WS-Name-Trimmed.
043100     MOVE CM-Firstname(WS-Name-Scan-Lo:WS-Name-Len)
043200                            TO WS-Name-Trimmed(1:WS-Name-Len).
043300 FF010-EXIT.
043400     EXIT.
043500
043600*****************************************************************
043700*    CC020/CC030/CC040  -  DAY, MONTH, YEAR EDITS.  EACH CALLS  *
043800*    EE010 TO PARSE THE RAW TEXT THEN RANGE-CHECKS THE RESULT.  *
043900*    02/09/91 DPK - SIGN AND DECIMAL FRACTION NOW ACCEPTED.     *
044000*    ALL THREE FOLLOW THE SAME MISSING / NOT-NUMERIC / OUT-OF-  *
044100*    RANGE ORDER THAT CC010 USES FOR THE NAME, SO THE REASON    *
044200*    TEXT READS CONSISTENTLY NO MATTER WHICH FIELD FAILED.      *
044300*****************************************************************
044400 CC020-VALIDATE-DAY SECTION.
044500 CC020-START.
044600     MOVE "Y" TO WS-Day-Switch.
044700     MOVE CM-Birthday TO WS-Np-Raw.
044800     PERFORM EE010-PARSE-NUMERIC THRU EE010-EXIT.
044900     IF WS-Np-Is-Missing
045000         MOVE "N" TO WS-Day-Switch
045100         MOVE CL-Msg-Missing(1) TO WS-Reason-Text
045200         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
045300         GO TO CC020-EXIT
045400     END-IF.
045500     IF WS-Np-Is-Not-Numeric
045600         MOVE "N" TO WS-Day-Switch
045700         MOVE CL-Msg-Not-Numeric(1) TO WS-Reason-Text
045800         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
045900         GO TO CC020-EXIT
046000     END-IF.
046100*                            RANGE CHECK IS ONLY REACHED ONCE
046200*                            THE VALUE HAS PARSED CLEANLY - A
046300*                            BAD PARSE HAS ALREADY EXITED ABOVE.
046400     IF WS-Np-Result < 1 OR WS-Np-Result > 31
046500         MOVE "N" TO WS-Day-Switch
046600         MOVE CL-Msg-Day-Range TO WS-Reason-Text
046700         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
046800         GO TO CC020-EXIT
046900     END-IF.
047000     MOVE WS-Np-Result TO CI-Birth-Day.
047100 CC020-EXIT.
047200     EXIT.
047300
047400 CC030-VALIDATE-MONTH SECTION.
047500 CC030-START.
047600     MOVE "Y" TO WS-Month-Switch.
047700     MOVE CM-Birthmonth TO WS-Np-Raw.
047800     PERFORM EE010-PARSE-NUMERIC THRU EE010-EXIT.
047900     IF WS-Np-Is-Missing
048000         MOVE "N" TO WS-Month-Switch
048100         MOVE CL-Msg-Missing(2) TO WS-Reason-Text
048200         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
048300         GO TO CC030-EXIT
048400     END-IF.
048500     IF WS-Np-Is-Not-Numeric
048600         MOVE "N" TO WS-Month-Switch
048700         MOVE CL-Msg-Not-Numeric(2) TO WS-Reason-Text
048800         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
048900         GO TO CC030-EXIT
049000     END-IF.
049100     IF WS-Np-Result < 1 OR WS-Np-Result > 12
049200         MOVE "N" TO WS-Month-Switch
049300         MOVE CL-Msg-Month-Range TO WS-Reason-Text
049400         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
049500         GO TO CC030-EXIT
049600     END-IF.
049700     MOVE WS-Np-Result TO CI-Birth-Month.
049800 CC030-EXIT.
049900     EXIT.
050000
050100*****************************************************************
050200*    CC040 - YEAR EDIT.  19/11/98 MWS - Y2K REVIEW - CUT-OFF    *
050300*    IS A FIXED 1940, NOT A 2-DIGIT WINDOW, SO NO CHANGE WAS    *
050400*    NEEDED HERE WHEN THE CENTURY ROLLED OVER.                  *
050500*****************************************************************
050600 CC040-VALIDATE-YEAR SECTION.
050700 CC040-START.
050800     MOVE "Y" TO WS-Year-Switch.
050900     MOVE CM-Birthyear TO WS-Np-Raw.
051000     PERFORM EE010-PARSE-NUMERIC THRU EE010-EXIT.
051100     IF WS-Np-Is-Missing
051200         MOVE "N" TO WS-Year-Switch
051300         MOVE CL-Msg-Missing(3) TO WS-Reason-Text
051400         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
051500         GO TO CC040-EXIT
051600     END-IF.
051700     IF WS-Np-Is-Not-Numeric
051800         MOVE "N" TO WS-Year-Switch
051900         MOVE CL-Msg-Not-Numeric(3) TO WS-Reason-Text
052000         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
052100         GO TO CC040-EXIT
052200     END-IF.
052300     IF WS-Np-Result < 1940
052400         MOVE "N" TO WS-Year-Switch
052500         MOVE CL-Msg-Year-Range TO WS-Reason-Text
052600         PERFORM ZZ010-APPEND-REASON THRU ZZ010-EXIT
052700         GO TO CC040-EXIT
052800     END-IF.
052900     MOVE WS-Np-Result TO CI-Birth-Year.
053000 CC040-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400*    EE010  -  GENERIC NUMERIC PARSE.  ACCEPTS AN OPTIONAL      *
053500*    LEADING SIGN AND A DECIMAL FRACTION; THE FRACTION IS       *
053600*    SCANNED BUT NOT ACCUMULATED, WHICH TRUNCATES THE RESULT    *
053700*    TOWARD ZERO.  NO INTRINSIC FUNCTION IS USED - THIS         *
053800*    COMPILER DID NOT CARRY THEM WHEN THE RULE WAS WRITTEN.     *
053900*    SHARED BY CC020/CC030/CC040 SO THE SIGN/FRACTION/TRAILING  *
054000*    BLANK RULES ONLY HAD TO BE GOT RIGHT ONCE.                 *
054100*****************************************************************
054200 EE010-PARSE-NUMERIC SECTION.
054300 EE010-START.
054400     MOVE "V" TO WS-Np-Status.
054500     MOVE +0 TO WS-Np-Result.
054600     MOVE +1 TO WS-Np-Sign.
054700     MOVE "N" TO WS-Np-Seen-Digit.
054800     MOVE "N" TO WS-Np-Seen-Point.
054900     IF WS-Np-Raw = SPACES
055000         MOVE "M" TO WS-Np-Status
055100         GO TO EE010-EXIT
055200     END-IF.
055300     MOVE 1 TO WS-Np-Ptr.
055400*                            AN OPTIONAL LEADING SIGN IS STEPPED
055500*                            OVER HERE BEFORE THE DIGIT SCAN
055600*                            PROPER BEGINS AT EE011.
055700     IF WS-Np-Raw(WS-Np-Ptr:1) = "+"
055800         ADD 1 TO WS-Np-Ptr
055900     ELSE
056000         IF WS-Np-Raw(WS-Np-Ptr:1) = "-"
056100             MOVE -1 TO WS-Np-Sign
056200             ADD 1 TO WS-Np-Ptr
056300         END-IF
056400     END-IF.
056500 EE011-SCAN-LOOP.
056600     IF WS-Np-Ptr > 10
056700         GO TO EE015-FINISH
056800     END-IF.
056900     MOVE WS-Np-Raw(WS-Np-Ptr:1) TO WS-Np-Digit-X.
057000     IF WS-Np-Digit-X = SPACE
057100         GO TO EE016-TRAILING-SPACES
057200     END-IF.
057300     IF WS-Np-Digit-X = "."
057400         IF WS-Np-Have-Seen-Point
057500             GO TO EE010-BAD
057600         END-IF
057700         MOVE "Y" TO WS-Np-Seen-Point
057800         ADD 1 TO WS-Np-Ptr
057900         GO TO EE013-FRACTION-LOOP
058000     END-IF.
058100     IF WS-Np-Digit-X IS NOT NUMERIC
058200         GO TO EE010-BAD
058300     END-IF.
058400     MOVE "Y" TO WS-Np-Seen-Digit.
058500*                            WS-NP-DIGIT-9 REDEFINES THE SAME
058600*                            BYTE AS A SINGLE-DIGIT NUMERIC, SO
058700*                            IT CAN BE USED STRAIGHT IN THE
058800*                            COMPUTE BELOW WITHOUT A SEPARATE
058900*                            MOVE OR A TABLE LOOKUP - SEE THE
059000*                            WORKING-STORAGE BANNER ABOVE.
059100     COMPUTE WS-Np-Result = (WS-Np-Result * 10) + WS-Np-Digit-9.
059200     ADD 1 TO WS-Np-Ptr.
059300     GO TO EE011-SCAN-LOOP.
059400 EE013-FRACTION-LOOP.
059500*                            FRACTIONAL DIGITS ARE SCANNED BUT
059600*                            NOT ACCUMULATED - SEE THE BANNER AT
059700*                            THE TOP OF THIS SECTION.  THE RESULT
059800*                            IS WHATEVER WHOLE NUMBER OF DAYS,
059900*                            MONTHS OR YEARS CAME BEFORE THE
060000*                            POINT - A FRACTION LIKE "15.5" COMES
060100*                            OUT AS 15, NOT ROUNDED TO 16.
060200     IF WS-Np-Ptr > 10
060300         GO TO EE015-FINISH
060400     END-IF.
060500     MOVE WS-Np-Raw(WS-Np-Ptr:1) TO WS-Np-Digit-X.
060600     IF WS-Np-Digit-X = SPACE
060700         GO TO EE016-TRAILING-SPACES
060800     END-IF.
060900     IF WS-Np-Digit-X IS NOT NUMERIC
061000         GO TO EE010-BAD
061100     END-IF.
061200     ADD 1 TO WS-Np-Ptr.
061300     GO TO EE013-FRACTION-LOOP.
061400 EE016-TRAILING-SPACES.
061500*                            ONCE A SPACE IS SEEN THE REST OF
061600*                            THE FIELD MUST ALSO BE BLANK - A
061700*                            DIGIT REAPPEARING AFTER A SPACE
061800*                            (E.G. "12 3") IS REJECTED OUTRIGHT,
061900*                            NOT RE-JOINED TO THE NUMBER ALREADY
062000*                            SCANNED.
062100     IF WS-Np-Ptr > 10
062200         GO TO EE015-FINISH
062300     END-IF.
062400     IF WS-Np-Raw(WS-Np-Ptr:1) NOT = SPACE
062500         GO TO EE010-BAD
062600     END-IF.
062700     ADD 1 TO WS-Np-Ptr.
062800     GO TO EE016-TRAILING-SPACES.
062900 EE015-FINISH.
063000*                            A FIELD OF NOTHING BUT A SIGN AND/
063100*                            OR A POINT, WITH NO DIGIT AT ALL,
063200*                            IS REJECTED HERE RATHER THAN BEING
063300*                            TREATED AS A VALID ZERO.
063400     IF NOT WS-Np-Have-Seen-Digit
063500         GO TO EE010-BAD
063600     END-IF.
063700     IF WS-Np-Sign = -1
063800         COMPUTE WS-Np-Result = WS-Np-Result * -1
063900     END-IF.
064000     MOVE "V" TO WS-Np-Status.
064100     GO TO EE010-EXIT.
064200 EE010-BAD.
064300     MOVE "B" TO WS-Np-Status.
064400 EE010-EXIT.
064500     EXIT.
064600
064700*****************************************************************
064800*    DD010/DD020  -  BUILD AND WRITE THE OUTPUT RECORD.         *
064900*    DD010 ONLY EVER MOVES THE ROW IDENTITY FIELDS - THE        *
065000*    CLEANED NAME/DAY/MONTH/YEAR WERE ALREADY MOVED INTO         *
065100*    CI-CLIENT-INCLUDED-RECORD BY THE CC0X0 EDITS THEMSELVES AS *
065200*    THEY PASSED, SO THERE IS NOTHING LEFT FOR DD010 TO DO BUT  *
065300*    STAMP THE ROW-ID AND WRITE.  DD020 BY CONTRAST MOVES THE   *
065400*    ORIGINAL RAW TEXT STRAIGHT ACROSS, UNEDITED, SINCE THE     *
065500*    WHOLE POINT OF THE EXCLUDED FILE IS TO SHOW THE OPERATOR   *
065600*    WHAT WAS ACTUALLY KEYED, NOT WHAT IT SHOULD HAVE BEEN.     *
065700*****************************************************************
065800 DD010-BUILD-INCLUDED SECTION.
065900 DD010-START.
066000     MOVE CM-Row-Id      TO CI-Row-Id.
066100     MOVE CM-Orig-Row-No TO CI-Orig-Row-No.
066200     WRITE CI-Client-Included-Record.
066300     IF CI-File-Status NOT = "00"
066400         DISPLAY CL005 UPON CONSOLE
066500     END-IF.
066600     ADD 1 TO WS-Total-Included.
066700 DD010-EXIT.
066800     EXIT.
066900
067000 DD020-BUILD-EXCLUDED SECTION.
067100 DD020-START.
067200     MOVE CM-Row-Id          TO CX-Row-Id.
067300     MOVE CM-Orig-Row-No     TO CX-Orig-Row-No.
067400     MOVE CM-Firstname       TO CX-Orig-Name.
067500     MOVE CM-Birthday        TO CX-Orig-Birth-Day.
067600     MOVE CM-Birthmonth      TO CX-Orig-Birth-Month.
067700     MOVE CM-Birthyear       TO CX-Orig-Birth-Year.
067800     WRITE CX-Client-Excluded-Record.
067900     IF CX-File-Status NOT = "00"
068000         DISPLAY CL006 UPON CONSOLE
068100     END-IF.
068200     ADD 1 TO WS-Total-Excluded.
068300 DD020-EXIT.
068400     EXIT.
068500
068600*****************************************************************
068700*    ZZ010  -  APPEND ONE MESSAGE TO CX-EXCLUSION-REASON,       *
068800*    SEPARATING ENTRIES WITH "; ".  WS-REASON-TEXT MAY BE A     *
068900*    TABLE ENTRY OR A SINGLE FIELD - EITHER WAY IT ARRIVES      *
069000*    BLANK-PADDED ON THE RIGHT, SO THE TRAILING BLANKS ARE      *
069100*    TRIMMED HERE BEFORE IT GOES INTO THE REASON STRING.        *
069200*                                                                *
069300*    14/06/02 DPK - EX-5131 ADDED ZZ010-CHECK-ROOM BELOW SO A   *
069400*    MESSAGE THAT WOULD OVERFLOW CX-EXCLUSION-REASON IS DROPPED *
069500*    OUTRIGHT INSTEAD OF BEING SILENTLY CUT OFF MID-WORD BY THE *
069600*    STRING STATEMENT - SEE THE CHANGES BLOCK AT THE TOP OF     *
069700*    THIS PROGRAM FOR THE FULL HISTORY.  WITH THE FIELD NOW     *
069800*    130 WIDE THE WORST CASE ON RECORD (A SPECIAL-CHARACTER     *
069900*    NAME PLUS ALL THREE DATE FIELDS NON-NUMERIC, 127            *
070000*    CHARACTERS) FITS WITH ROOM TO SPARE - THIS GUARD IS A      *
070100*    SAFETY NET FOR WHATEVER THE NEXT RULE CHANGE BRINGS, NOT   *
070200*    A FIX FOR TODAY'S MESSAGES, AND IT SHOULD NEVER ACTUALLY   *
070300*    FIRE ON A PRODUCTION RECORD UNLESS A NEW RULE IS ADDED     *
070400*    WITHOUT ALSO REVIEWING THIS FIELD'S WIDTH AGAIN.           *
070500*****************************************************************
070600 ZZ010-APPEND-REASON SECTION.
070700 ZZ010-START.
070800     MOVE 40 TO WS-Reason-Scan.
070900 ZZ010-FIND-LEN.
071000*                            SCAN BACKWARDS FROM THE END OF THE
071100*                            40-BYTE IN-TRAY TO FIND THE LAST
071200*                            NON-BLANK CHARACTER - THIS GIVES US
071300*                            THE TRUE MESSAGE LENGTH WITHOUT
071400*                            CARRYING THE TRAILING PAD INTO THE
071500*                            REASON FIELD.
071600     IF WS-Reason-Scan = 0
071700         MOVE 0 TO WS-Reason-Len
071800         GO TO ZZ010-EXIT
071900     END-IF.
072000     IF WS-Reason-Text(WS-Reason-Scan:1) NOT = SPACE
072100         MOVE WS-Reason-Scan TO WS-Reason-Len
072200         GO TO ZZ010-CHECK-ROOM
072300     END-IF.
072400     SUBTRACT 1 FROM WS-Reason-Scan.
072500     GO TO ZZ010-FIND-LEN.
072600 ZZ010-CHECK-ROOM.
072700*                            "; " ONLY GOES IN AHEAD OF THE
072800*                            SECOND AND LATER MESSAGES, SO THE
072900*                            ROOM NEEDED IS 2 BYTES MORE FOR
073000*                            THOSE THAN IT IS FOR THE FIRST
073100*                            MESSAGE ON THE RECORD.
073200     IF WS-Reason-Count > 0
073300         COMPUTE WS-Reason-Need = WS-Reason-Len + 2
073400     ELSE
073500         MOVE WS-Reason-Len TO WS-Reason-Need
073600     END-IF.
073700*                            IF STRINGING THIS MESSAGE WOULD TAKE
073800*                            THE POINTER PAST WS-REASON-MAX, SKIP
073900*                            STRAIGHT TO THE EXIT WITHOUT TOUCHING
074000*                            CX-EXCLUSION-REASON - THE MESSAGE IS
074100*                            DROPPED WHOLE, NOT HALF-WRITTEN.
074200     IF (WS-Reason-Ptr + WS-Reason-Need - 1) > WS-Reason-Max
074300         GO TO ZZ010-EXIT
074400     END-IF.
074500 ZZ010-BUILD.
074600     IF WS-Reason-Count > 0
074700         STRING "; " DELIMITED BY SIZE
074800             WS-Reason-Text(1:WS-Reason-Len) DELIMITED BY SIZE
074900             INTO CX-Exclusion-Reason
075000             WITH POINTER WS-Reason-Ptr
075100         END-STRING
075200     ELSE
075300         STRING WS-Reason-Text(1:WS-Reason-Len) DELIMITED BY SIZE
075400             INTO CX-Exclusion-Reason
075500             WITH POINTER WS-Reason-Ptr
075600         END-STRING
075700     END-IF.
075800     ADD 1 TO WS-Reason-Count.
075900 ZZ010-EXIT.
076000     EXIT.
076100
076200*****************************************************************
076300*    AA090  -  CLOSE DOWN, PRINT THE CLEANING SUMMARY.          *
076400*    14/03/02 DPK - SUMMARY NOW SHOWS PERCENTAGES - EX-5120.    *
076500*    THE PERCENTAGES ARE COMPUTED SEPARATELY IN ZZ020 RATHER    *
076600*    THAN INLINE HERE SO THE ZERO-RECORDS GUARD (AN EMPTY       *
076700*    INPUT FILE WOULD DIVIDE BY ZERO) HAS ITS OWN PARAGRAPH     *
076800*    TO RETURN FROM CLEANLY.                                    *
076900*****************************************************************
077000 AA090-TERMINATE SECTION.
077100 AA090-START.
077200     CLOSE RAW-CLIENT-FILE INCLUDED-FILE EXCLUDED-FILE.
077300     PERFORM ZZ020-COMPUTE-PERCENTAGES THRU ZZ020-EXIT.
077400     DISPLAY "CL010 CLIENT DATA CLEANING - RUN SUMMARY"
077500                                                 UPON CONSOLE.
077600     DISPLAY "TOTAL ROWS READ    - " WS-Total-Read UPON CONSOLE.
077700     DISPLAY "TOTAL INCLUDED     - " WS-Total-Included
077800             " (" WS-Pct-Included "PCT)"            UPON CONSOLE.
077900     DISPLAY "TOTAL EXCLUDED     - " WS-Total-Excluded
078000             " (" WS-Pct-Excluded "PCT)"            UPON CONSOLE.
078100 AA090-EXIT.
078200     EXIT.
078300*
078400*    ZZ020 IS CALLED ONLY FROM AA090 - KEPT AS ITS OWN PARAGRAPH
078500*    RATHER THAN FOLDED INTO AA090 SO THE ZERO-TOTAL GUARD CAN
078600*    GO STRAIGHT TO ITS OWN EXIT WITHOUT A NESTED IF CLUTTERING
078700*    THE CLOSEDOWN LOGIC ABOVE.
078800*
078900 ZZ020-COMPUTE-PERCENTAGES SECTION.
079000 ZZ020-START.
079100     IF WS-Total-Read = ZERO
079200         MOVE ZERO TO WS-Pct-Included WS-Pct-Excluded
079300         GO TO ZZ020-EXIT
079400     END-IF.
079500     COMPUTE WS-Pct-Included ROUNDED =
079600             (WS-Total-Included * 100) / WS-Total-Read.
079700     COMPUTE WS-Pct-Excluded ROUNDED =
079800             (WS-Total-Excluded * 100) / WS-Total-Read.
079900 ZZ020-EXIT.
080000     EXIT.
