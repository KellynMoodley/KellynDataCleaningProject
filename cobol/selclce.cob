000100* SELECT CLAUSE FOR THE EXCLUDED DATA CSV EXPORT.
000200* CALLING PROGRAM MUST DECLARE VE-FILE-STATUS PIC XX.
000300* 11/08/93 DPK - CREATED FOR THE NEW REPORT RUN (CL030).
000400     SELECT EXCLUDED-CSV ASSIGN TO "CLCSVE"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS VE-FILE-STATUS.
