000100* FD FOR EXCLUDED CLIENT FILE.
000200* 14/03/85 RJH - CREATED.
000300 FD  EXCLUDED-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsclexc.cob".
