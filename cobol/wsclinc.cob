000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INCLUDED (CLEAN) CLIENT    *
000400*               LIST FILE                           *
000500*****************************************************
000600*  FILE SIZE 82 BYTES.
000700*
000800* 14/03/85 RJH - CREATED.
000900* 19/11/98 MWS - Y2K REVIEW - CI-BIRTH-YEAR ALREADY 4
001000*                DIGITS.  NO CHANGES REQUIRED.
001100*
001200 01  CI-Client-Included-Record.
001300     03  CI-Row-Id           PIC X(36).
001400     03  CI-Orig-Row-No      PIC 9(7).
001500     03  CI-Name             PIC X(30).
001600     03  CI-Birth-Day        PIC 9(2).
001700     03  CI-Birth-Month      PIC 9(2).
001800     03  CI-Birth-Year       PIC 9(4).
001900     03  FILLER              PIC X(1).
