000100* FD FOR THE INCLUDED DATA CSV EXPORT.
000200* 11/08/93 DPK - CREATED.
000300 FD  INCLUDED-CSV
000400     LABEL RECORDS ARE STANDARD.
000500 01  VI-Csv-Line.
000600     03  VI-Csv-Text              PIC X(248).
000700     03  FILLER                   PIC X(002).
