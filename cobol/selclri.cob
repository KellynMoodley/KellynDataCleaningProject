000100* SELECT CLAUSE FOR THE INCLUDED DATA REPORT.
000200* CALLING PROGRAM MUST DECLARE RI-FILE-STATUS PIC XX.
000300* 11/08/93 DPK - CREATED FOR THE NEW REPORT RUN (CL030).
000400     SELECT INCLUDED-REPORT ASSIGN TO "CLRPTI"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS RI-FILE-STATUS.
