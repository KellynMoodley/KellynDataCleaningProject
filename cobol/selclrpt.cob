000100* SELECT CLAUSE FOR THE ANALYTICS / CLEANING SUMMARY REPORT.
000200* CALLING PROGRAM MUST DECLARE CR-FILE-STATUS PIC XX.
000300* 06/06/93 DPK - CREATED FOR THE NEW ANALYTICS RUN (CL020).
000400     SELECT ANALYTICS-REPORT ASSIGN TO "ANALRPT"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS CR-FILE-STATUS.
