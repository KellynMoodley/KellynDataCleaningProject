000100* SELECT CLAUSE FOR THE INCLUDED DATA CSV EXPORT.
000200* CALLING PROGRAM MUST DECLARE VI-FILE-STATUS PIC XX.
000300* 11/08/93 DPK - CREATED FOR THE NEW REPORT RUN (CL030).
000400     SELECT INCLUDED-CSV ASSIGN TO "CLCSVI"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS VI-FILE-STATUS.
