000100* FD FOR THE EXCLUDED DATA REPORT.
000200* 11/08/93 DPK - CREATED.
000300* 02/09/93 DPK - WIDENED TO 230 - THE REASON COLUMN ON ITS
000400*                OWN RUNS TO 120 CHARACTERS, SO THE 130-BYTE
000500*                LINE USED FOR THE OTHER TWO REPORTS IS TOO
000600*                NARROW TO CARRY ROW ID THROUGH REASON.
000700 FD  EXCLUDED-REPORT
000800     LABEL RECORDS ARE STANDARD.
000900 01  RE-Report-Line.
001000     03  RE-Report-Text           PIC X(228).
001100     03  FILLER                   PIC X(002).
