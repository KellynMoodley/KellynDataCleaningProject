000100* SELECT CLAUSE FOR RAW CLIENT MASTER FILE.
000200* CALLING PROGRAM MUST DECLARE CM-FILE-STATUS PIC XX.
000300* 14/03/85 RJH - CREATED.
000400     SELECT RAW-CLIENT-FILE ASSIGN TO "RAWCLNT"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS CM-FILE-STATUS.
