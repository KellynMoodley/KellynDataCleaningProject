000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RAW CLIENT MASTER FILE     *
000400*        ONE RECORD PER CLIENT, CAPTURE ORDER       *
000500*****************************************************
000600*  FILE SIZE 113 BYTES.
000700*
000800*  ALL DATE-OF-BIRTH FIELDS ARE CAPTURED AS FREE TEXT
000900*  AND ARE NOT EDITED ON THIS FILE - CL010 DOES ALL
001000*  THE VALIDATING.
001100*
001200* 14/03/85 RJH - CREATED.
001300* 19/11/98 MWS - Y2K REVIEW - FIELDS ARE TEXT, NO
001400*                DATE ARITHMETIC DONE ON THIS RECORD.
001500*                NO CHANGES REQUIRED.
001600*
001700 01  CM-Client-Master-Record.
001800     03  CM-Row-Id           PIC X(36).
001900*                            UUID-style source key - carried
002000*                            through, never generated here.
002100     03  CM-Orig-Row-No      PIC 9(7).
002200*                            1-up row number from the capture.
002300     03  CM-Firstname        PIC X(30).
002400     03  CM-Birthday         PIC X(10).
002500     03  CM-Birthmonth       PIC X(10).
002600     03  CM-Birthyear        PIC X(10).
002700     03  FILLER              PIC X(10).
