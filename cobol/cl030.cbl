000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CL030.
000300 AUTHOR.         D P KHAN.
000400 INSTALLATION.   APPLEWOOD COMPUTERS.
000500 DATE-WRITTEN.   11/08/93.
000600 DATE-COMPILED.
000700 SECURITY.       CLIENT LIST CLEANSING SYSTEM - RESTRICTED -
000800                 INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100*           C L 0 3 0  -  R E P O R T   G E N E R A T O R       *
001200*                                                               *
001300*****************************************************************
001400*
001500*    REMARKS.          READS THE INCLUDED FILE AND PRINTS THE
001600*                      INCLUDED DATA REPORT AND CSV EXPORT, THEN
001700*                      READS THE EXCLUDED FILE AND PRINTS THE
001800*                      EXCLUDED DATA REPORT AND CSV EXPORT.
001900*                      EACH FILE IS READ ONCE, STRAIGHT THROUGH -
002000*                      THE REPORT LINE AND THE CSV LINE FOR A
002100*                      GIVEN RECORD ARE BUILT AND WRITTEN
002200*                      TOGETHER AS IT IS READ.  BOTH LINES ARE
002300*                      BUILT BY MOVING EACH COLUMN INTO A FIXED
002400*                      POSITION (REFERENCE MODIFICATION) RATHER
002500*                      THAN STRINGING, SO THE CSV COLUMNS LINE
002600*                      UP WITH THE REPORT COLUMNS.
002700*
002800*                      IN THE EXCLUDED REPORT AND ITS CSV, A
002900*                      BLANK ORIGINAL NAME/DAY/MONTH/YEAR PRINTS
003000*                      AS A SINGLE HYPHEN - SEE ZZ030 BELOW.
003100*
003200*                      THIS PROGRAM NEVER REJECTS OR RE-EDITS A
003300*                      RECORD - BY THE TIME A ROW REACHES CL030
003400*                      THE INCLUDED/EXCLUDED SPLIT WAS ALREADY
003500*                      DECIDED BY CL010, AND CL030 JUST LAYS OUT
003600*                      WHATEVER IT FINDS ON THE TWO INPUT FILES.
003700*
003800*    VERSION.          SEE WS-PROG-VERSION BELOW.
003900*
004000*    CALLED MODULES.   NONE.
004100*
004200*    FILES USED.       CLINCL    INCLUDED CLIENT LIST (INPUT)
004300*                      CLEXCL    EXCLUDED CLIENT LIST (INPUT)
004400*                      CLRPTI    INCLUDED DATA REPORT (OUTPUT)
004500*                      CLRPTE    EXCLUDED DATA REPORT (OUTPUT)
004600*                      CLCSVI    INCLUDED CSV EXPORT   (OUTPUT)
004700*                      CLCSVE    EXCLUDED CSV EXPORT   (OUTPUT)
004800*
004900*    ERROR MESSAGES USED.
005000*                      CL002, CL003, CL007, CL008.
005100*
005200*    CHANGES.
005300* 11/08/93 DPK - 1.0.00 CREATED - INCLUDED/EXCLUDED DATA REPORTS
005400*                       PLUS THE TWO CSV EXPORTS, ALL IN ONE RUN.
005500* 14/02/95 RJH -    .01 EXCLUDED REPORT LINE WIDENED WITH THE FD
005600*                       (SEE FDCLRE.COB) - REASON WAS RUNNING
005700*                       OFF THE OLD 130-BYTE LINE.
005800* 19/11/98 MWS -    .02 Y2K REVIEW - CI-BIRTH-YEAR/CX-ORIG-BIRTH-
005900*                       YEAR ALREADY HELD AS 4 DIGITS.  NO
006000*                       CHANGES REQUIRED.
006100* 30/12/99 MWS -    .03 RECOMPILED UNDER THE Y2K PROJECT FOR THE
006200*                       CENTURY ROLLOVER.  REGRESSION PACK RE-RUN
006300*                       CLEAN 29/12/99.
006400* 21/06/02 DPK -    .04 WSCLEXC'S CX-EXCLUSION-REASON WIDENED TO
006500*                       130 ON CL010 UNDER REQUEST EX-5131 (SEE
006600*                       THAT PROGRAM'S OWN LOG).  NO CHANGE MADE
006700*                       HERE - THE PRINTED REASON COLUMN AND THE
006800*                       CSV REASON COLUMN BOTH STAY AT THE
006900*                       ESTABLISHED 120-CHARACTER WIDTH, SO THE
007000*                       MOVE AT BB025 NOW TAKES THE LEFTMOST 120
007100*                       BYTES OF THE (LONGER) STORED REASON.
007200*                       CHECKED AGAINST THE KNOWN WORST CASE (127
007300*                       CHARACTERS) AND AGAINST THE REPORT LAYOUT
007400*                       MEMO - NEITHER CALLS FOR A WIDER COLUMN,
007500*                       SO THIS IS A DELIBERATE DISPLAY-WIDTH
007600*                       DECISION, NOT AN OVERSIGHT.
007700*
007800***************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER.   IBM-4341.
008300 OBJECT-COMPUTER.   IBM-4341.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS CL-DIGITS IS "0" THRU "9"
008700     UPSI-0 IS CL-RERUN-SWITCH.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     COPY "selclinc.cob".
009200     COPY "selclexc.cob".
009300     COPY "selclri.cob".
009400     COPY "selclre.cob".
009500     COPY "selclci.cob".
009600     COPY "selclce.cob".
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000     COPY "fdclinc.cob".
010100     COPY "fdclexc.cob".
010200     COPY "fdclri.cob".
010300     COPY "fdclre.cob".
010400     COPY "fdclci.cob".
010500     COPY "fdclce.cob".
010600
010700 WORKING-STORAGE SECTION.
010800*
010900*    WS-PROG-VERSION TRACKS THE CHANGES BLOCK ABOVE - SEE THE
011000*    SAME REMARK ON CL010 AND CL020.
011100*
011200 77  WS-Prog-Version        PIC X(14) VALUE "CL030 (1.0.04)".
011300*
011400*    ONE FILE STATUS BYTE PAIR PER FILE THIS PROGRAM OWNS - TWO
011500*    INPUT, FOUR OUTPUT.  ALL SIX ARE CHECKED IN AA010 RIGHT
011600*    AFTER THEIR OPEN, SAME PATTERN AS CL010 AND CL020.
011700*
011800 01  WS-File-Statuses.
011900     03  CI-File-Status     PIC XX.
012000     03  CX-File-Status     PIC XX.
012100     03  RI-File-Status     PIC XX.
012200     03  RE-File-Status     PIC XX.
012300     03  VI-File-Status     PIC XX.
012400     03  VE-File-Status     PIC XX.
012500     03  FILLER             PIC X(02).
012600*
012700*    SEPARATE END-OF-FILE SWITCHES FOR THE INCLUDED AND EXCLUDED
012800*    PASSES - THE TWO PASSES DO NOT RUN TOGETHER, BUT KEEPING
012900*    THEM AS TWO SWITCHES (RATHER THAN ONE SHARED ONE RESET
013000*    BETWEEN PASSES) MEANS A STRAY READ AFTER BB010 FINISHES
013100*    CANNOT ACCIDENTALLY CARRY AN EOF CONDITION INTO BB020.
013200*
013300 01  WS-Switches.
013400     03  WS-Inc-Eof-Switch  PIC X       VALUE "N".
013500         88  WS-Inc-Eof                 VALUE "Y".
013600     03  WS-Exc-Eof-Switch  PIC X       VALUE "N".
013700         88  WS-Exc-Eof                 VALUE "Y".
013800     03  FILLER             PIC X(02).
013900*
014000*    RECORDS-PRINTED COUNTERS - ONE PER REPORT, SHOWN IN THE
014100*    "RECORDS PRINTED -" FOOTER LINE AT THE END OF EACH REPORT.
014200*
014300 01  WS-Counters.
014400     03  WS-Inc-Rpt-Count   PIC 9(7)    COMP.
014500     03  WS-Exc-Rpt-Count   PIC 9(7)    COMP.
014600     03  FILLER             PIC X(02).
014700*
014800*    REPORT-PRINT WORK AREA.  WS-RL-EDIT-2/4 ARE ZERO-
014900*    SUPPRESSED EDIT FIELDS SO DAY/MONTH/YEAR PRINT WITHOUT
015000*    LEADING ZEROS, WITHOUT CALLING AN INTRINSIC FUNCTION.
015100*
015200 01  WS-Report-Work.
015300     03  WS-RL-Edit-2        PIC Z9.
015400     03  WS-RL-Edit-4        PIC ZZZ9.
015500     03  FILLER              PIC X(02).
015600*
015700*    EXCLUDED-RECORD EDIT WORK AREA - HOLDS THE ORIGINAL RAW
015800*    FIELDS AFTER ZZ030 HAS TURNED ANY BLANK ONE INTO A SINGLE
015900*    HYPHEN, READY TO MOVE INTO THE REPORT LINE AND THE CSV.
016000*    CX-EXCLUSION-REASON ITSELF IS NOT COPIED IN HERE - IT IS
016100*    MOVED STRAIGHT FROM THE FD RECORD AT BB025, SINCE IT NEVER
016200*    NEEDS THE BLANK-TO-HYPHEN TREATMENT THE OTHER FOUR FIELDS
016300*    GET (AN EMPTY REASON MEANS THE RECORD WAS NOT ACTUALLY
016400*    EXCLUDED, WHICH CANNOT HAPPEN ON THIS FILE).
016500*
016600 01  WS-Exc-Edit-Work.
016700     03  WS-Exc-Name-Edit    PIC X(30).
016800     03  WS-Exc-Day-Edit     PIC X(10).
016900     03  WS-Exc-Month-Edit   PIC X(10).
017000     03  WS-Exc-Year-Edit    PIC X(10).
017100     03  FILLER              PIC X(02).
017200*
017300     COPY "wsclerr.cob".
017400     COPY "wscldat.cob".
017500
017600 PROCEDURE DIVISION.
017700*
017800*    MAIN-LOGIC RUNS THE TWO REPORT PASSES ONE AFTER THE OTHER -
017900*    INCLUDED FIRST, THEN EXCLUDED - SINCE EACH OWNS ITS OWN PAIR
018000*    OF OUTPUT FILES AND NEITHER NEEDS ANYTHING THE OTHER BUILT.
018100*
018200 MAIN-LOGIC SECTION.
018300 MAIN-LOGIC-010.
018400     PERFORM AA010-INITIALISE THRU AA010-EXIT.
018500     PERFORM BB010-PROCESS-INCLUDED THRU BB010-EXIT.
018600     PERFORM BB020-PROCESS-EXCLUDED THRU BB020-EXIT.
018700     PERFORM AA090-TERMINATE THRU AA090-EXIT.
018800     STOP RUN.
018900
019000*****************************************************************
019100*    AA010  -  OPEN ALL SIX FILES, BUILD THE HEADING DATE        *
019200*    EACH OPEN IS CHECKED SEPARATELY SO THE OPERATOR'S CONSOLE   *
019300*    MESSAGE NAMES THE ACTUAL DATASET THAT FAILED TO ALLOCATE,   *
019400*    SAME PATTERN AS CL010'S AA010 AND CL020'S AA010.            *
019500*****************************************************************
019600 AA010-INITIALISE SECTION.
019700 AA010-START.
019800     OPEN INPUT INCLUDED-FILE.
019900     IF CI-File-Status NOT = "00"
020000         DISPLAY CL002 UPON CONSOLE
020100         STOP RUN
020200     END-IF.
020300     OPEN INPUT EXCLUDED-FILE.
020400     IF CX-File-Status NOT = "00"
020500         DISPLAY CL003 UPON CONSOLE
020600         STOP RUN
020700     END-IF.
020800     OPEN OUTPUT INCLUDED-REPORT.
020900     IF RI-File-Status NOT = "00"
021000         DISPLAY CL007 UPON CONSOLE
021100         STOP RUN
021200     END-IF.
021300     OPEN OUTPUT EXCLUDED-REPORT.
021400     IF RE-File-Status NOT = "00"
021500         DISPLAY CL007 UPON CONSOLE
021600         STOP RUN
021700     END-IF.
021800     OPEN OUTPUT INCLUDED-CSV.
021900     IF VI-File-Status NOT = "00"
022000         DISPLAY CL008 UPON CONSOLE
022100         STOP RUN
022200     END-IF.
022300     OPEN OUTPUT EXCLUDED-CSV.
022400     IF VE-File-Status NOT = "00"
022500         DISPLAY CL008 UPON CONSOLE
022600         STOP RUN
022700     END-IF.
022800     MOVE ZERO TO WS-Inc-Rpt-Count WS-Exc-Rpt-Count.
022900     ACCEPT WS-Run-Date FROM DATE.
023000*                            CENTURY WINDOW - SAME 50-YEAR
023100*                            CUT-OFF USED ON CL010 AND CL020, SO
023200*                            ALL THREE PROGRAMS' HEADING DATES
023300*                            AGREE WITH EACH OTHER FOR A GIVEN
023400*                            RUN.
023500     IF WS-Run-Yy < 50
023600         MOVE 20 TO WS-Run-Cc
023700     ELSE
023800         MOVE 19 TO WS-Run-Cc
023900     END-IF.
024000     MOVE WS-Run-Dd TO WS-Days   OF WS-UK.
024100     MOVE WS-Run-Mm TO WS-Month  OF WS-UK.
024200     MOVE WS-Run-Cc TO WS-Year   OF WS-UK (1:2).
024300     MOVE WS-Run-Yy TO WS-Year   OF WS-UK (3:2).
024400 AA010-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800*    BB010  -  INCLUDED DATA REPORT AND CSV EXPORT               *
024900*    REPORT COLUMNS -  1-36 ROW ID, 38-67 NAME, 69-70 DAY,       *
025000*                      72-73 MONTH, 75-78 YEAR.                 *
025100*    THE HEADING AND COLUMN TITLES ARE WRITTEN BEFORE THE FIRST  *
025200*    READ SO THEY STILL APPEAR EVEN ON A RUN WITH NO INCLUDED    *
025300*    RECORDS AT ALL - ONLY THE "NO RECORDS FOUND" LINE BELOW IS  *
025400*    CONDITIONAL ON THAT.                                        *
025500*****************************************************************
025600 BB010-PROCESS-INCLUDED SECTION.
025700 BB010-START.
025800     MOVE SPACES TO RI-Report-Line.
025900     MOVE "INCLUDED DATA REPORT - CLIENT LIST" TO RI-Report-Text.
026000     WRITE RI-Report-Line AFTER ADVANCING C01.
026100     MOVE SPACES TO RI-Report-Line.
026200     MOVE "RUN DATE" TO RI-Report-Text (1:8).
026300     MOVE WS-Date    TO RI-Report-Text (10:10).
026400     WRITE RI-Report-Line AFTER ADVANCING 1.
026500     MOVE SPACES TO RI-Report-Line.
026600     MOVE "ROW ID" TO RI-Report-Text (1:6).
026700     MOVE "NAME"   TO RI-Report-Text (38:4).
026800     MOVE "DY"     TO RI-Report-Text (69:2).
026900     MOVE "MO"     TO RI-Report-Text (72:2).
027000     MOVE "YEAR"   TO RI-Report-Text (75:4).
027100     WRITE RI-Report-Line AFTER ADVANCING 2.
027200     MOVE "ROW_ID,NAME,DAY,MONTH,YEAR" TO VI-Csv-Text.
027300     WRITE VI-Csv-Line.
027400     READ INCLUDED-FILE
027500         AT END MOVE "Y" TO WS-Inc-Eof-Switch
027600     END-READ.
027700     IF WS-Inc-Eof
027800         MOVE SPACES TO RI-Report-Line
027900         MOVE "No included data records found."
028000                                        TO RI-Report-Text
028100         WRITE RI-Report-Line AFTER ADVANCING 1
028200         GO TO BB010-EXIT
028300     END-IF.
028400     PERFORM BB015-PRINT-INCLUDED-LOOP THRU BB015-EXIT
028500         UNTIL WS-Inc-Eof.
028600     MOVE SPACES TO RI-Report-Line.
028700     MOVE WS-Inc-Rpt-Count TO WS-RL-Edit-4.
028800     MOVE "RECORDS PRINTED -" TO RI-Report-Text (1:18).
028900     MOVE WS-RL-Edit-4        TO RI-Report-Text (20:4).
029000     WRITE RI-Report-Line AFTER ADVANCING 2.
029100 BB010-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500*    BB015  -  ONE INCLUDED DETAIL LINE, REPORT AND CSV          *
029600*    CSV COLUMNS  -  1-36 ROW ID, 38-67 NAME, 69-70 DAY,         *
029700*                    72-73 MONTH, 75-78 YEAR (COMMAS BETWEEN).  *
029800*    THE REPORT LINE AND THE CSV LINE ARE BUILT SIDE BY SIDE IN  *
029900*    THIS PARAGRAPH RATHER THAN IN TWO SEPARATE PARAGRAPHS, SO   *
030000*    A FUTURE COLUMN CHANGE ONLY HAS TO BE MADE IN ONE PLACE AND *
030100*    CANNOT LET THE TWO LAYOUTS DRIFT APART FROM EACH OTHER.     *
030200*****************************************************************
030300 BB015-PRINT-INCLUDED-LOOP SECTION.
030400 BB015-START.
030500     ADD 1 TO WS-Inc-Rpt-Count.
030600     MOVE SPACES TO RI-Report-Line.
030700     MOVE CI-Row-Id      TO RI-Report-Text (1:36).
030800     MOVE CI-Name        TO RI-Report-Text (38:30).
030900     MOVE CI-Birth-Day   TO WS-RL-Edit-2.
031000     MOVE WS-RL-Edit-2   TO RI-Report-Text (69:2).
031100     MOVE CI-Birth-Month TO WS-RL-Edit-2.
031200     MOVE WS-RL-Edit-2   TO RI-Report-Text (72:2).
031300     MOVE CI-Birth-Year  TO WS-RL-Edit-4.
031400     MOVE WS-RL-Edit-4   TO RI-Report-Text (75:4).
031500     WRITE RI-Report-Line AFTER ADVANCING 1.
031600     MOVE SPACES TO VI-Csv-Line.
031700     MOVE CI-Row-Id      TO VI-Csv-Text (1:36).
031800     MOVE ","            TO VI-Csv-Text (37:1).
031900     MOVE CI-Name        TO VI-Csv-Text (38:30).
032000     MOVE ","            TO VI-Csv-Text (68:1).
032100     MOVE CI-Birth-Day   TO WS-RL-Edit-2.
032200     MOVE WS-RL-Edit-2   TO VI-Csv-Text (69:2).
032300     MOVE ","            TO VI-Csv-Text (71:1).
032400     MOVE CI-Birth-Month TO WS-RL-Edit-2.
032500     MOVE WS-RL-Edit-2   TO VI-Csv-Text (72:2).
032600     MOVE ","            TO VI-Csv-Text (74:1).
032700     MOVE CI-Birth-Year  TO WS-RL-Edit-4.
032800     MOVE WS-RL-Edit-4   TO VI-Csv-Text (75:4).
032900     WRITE VI-Csv-Line.
033000     READ INCLUDED-FILE
033100         AT END MOVE "Y" TO WS-Inc-Eof-Switch
033200     END-READ.
033300 BB015-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700*    BB020  -  EXCLUDED DATA REPORT AND CSV EXPORT               *
033800*    REPORT COLUMNS -  1-36 ROW ID, 38-67 NAME, 69-78 DAY,       *
033900*                      80-89 MONTH, 91-100 YEAR, 102-221 REASON.*
034000*    REASON IS HELD ON THE COLUMN LAYOUT AT ITS ESTABLISHED      *
034100*    120-CHARACTER WIDTH - SEE THE .04 CHANGES ENTRY AT THE TOP  *
034200*    OF THIS PROGRAM FOR WHY THAT IS UNCHANGED EVEN THOUGH THE   *
034300*    UNDERLYING STORED FIELD ON WSCLEXC IS NOW WIDER.            *
034400*****************************************************************
034500 BB020-PROCESS-EXCLUDED SECTION.
034600 BB020-START.
034700     MOVE SPACES TO RE-Report-Line.
034800     MOVE "EXCLUDED DATA REPORT - CLIENT LIST" TO RE-Report-Text.
034900     WRITE RE-Report-Line AFTER ADVANCING C01.
035000     MOVE SPACES TO RE-Report-Line.
035100     MOVE "RUN DATE" TO RE-Report-Text (1:8).
035200     MOVE WS-Date    TO RE-Report-Text (10:10).
035300     WRITE RE-Report-Line AFTER ADVANCING 1.
035400     MOVE SPACES TO RE-Report-Line.
035500     MOVE "ROW ID" TO RE-Report-Text (1:6).
035600     MOVE "NAME"   TO RE-Report-Text (38:4).
035700     MOVE "DAY"    TO RE-Report-Text (69:3).
035800     MOVE "MONTH"  TO RE-Report-Text (80:5).
035900     MOVE "YEAR"   TO RE-Report-Text (91:4).
036000     MOVE "REASON" TO RE-Report-Text (102:6).
036100     WRITE RE-Report-Line AFTER ADVANCING 2.
036200     MOVE "ROW_ID,NAME,DAY,MONTH,YEAR,REASON" TO VE-Csv-Text.
036300     WRITE VE-Csv-Line.
036400     READ EXCLUDED-FILE
036500         AT END MOVE "Y" TO WS-Exc-Eof-Switch
036600     END-READ.
036700     IF WS-Exc-Eof
036800         MOVE SPACES TO RE-Report-Line
036900         MOVE "No excluded data records found."
037000                                        TO RE-Report-Text
037100         WRITE RE-Report-Line AFTER ADVANCING 1
037200         GO TO BB020-EXIT
037300     END-IF.
037400     PERFORM BB025-PRINT-EXCLUDED-LOOP THRU BB025-EXIT
037500         UNTIL WS-Exc-Eof.
037600     MOVE SPACES TO RE-Report-Line.
037700     MOVE WS-Exc-Rpt-Count TO WS-RL-Edit-4.
037800     MOVE "RECORDS PRINTED -" TO RE-Report-Text (1:18).
037900     MOVE WS-RL-Edit-4        TO RE-Report-Text (20:4).
038000     WRITE RE-Report-Line AFTER ADVANCING 2.
038100 BB020-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500*    BB025  -  ONE EXCLUDED DETAIL LINE, REPORT AND CSV          *
038600*    CSV COLUMNS  -  1-36 ROW ID, 38-67 NAME, 69-78 DAY,         *
038700*                    80-89 MONTH, 91-100 YEAR, 102-221 REASON   *
038800*                    (COMMAS BETWEEN).                          *
038900*    21/06/02 DPK - CX-EXCLUSION-REASON IS NOW PIC X(130) ON    *
039000*    WSCLEXC (SEE CL010'S CHANGES BLOCK).  THE TWO MOVES BELOW  *
039100*    INTO A 120-BYTE REFERENCE-MODIFIED TARGET TAKE THE LEFTMOST*
039200*    120 CHARACTERS OF THE STORED REASON AND DROP THE REST -    *
039300*    THIS IS THE SAME RIGHT-TRUNCATION BEHAVIOUR A MOVE ALWAYS  *
039400*    HAS BETWEEN AN ALPHANUMERIC SOURCE AND A SHORTER            *
039500*    ALPHANUMERIC TARGET, NOT A NEW BUG - AND ON THE KNOWN      *
039600*    WORST-CASE REASON (127 CHARACTERS) IT ONLY EVER DROPS THE  *
039700*    LAST 7 CHARACTERS OF PRINTED TEXT, NEVER ANYTHING OFF THE  *
039800*    STORED MASTER RECORD ITSELF.                               *
039900*****************************************************************
040000 BB025-PRINT-EXCLUDED-LOOP SECTION.
040100 BB025-START.
040200     ADD 1 TO WS-Exc-Rpt-Count.
040300     PERFORM ZZ030-EDIT-BLANKS THRU ZZ030-EXIT.
040400     MOVE SPACES TO RE-Report-Line.
040500     MOVE CX-Row-Id           TO RE-Report-Text (1:36).
040600     MOVE WS-Exc-Name-Edit    TO RE-Report-Text (38:30).
040700     MOVE WS-Exc-Day-Edit     TO RE-Report-Text (69:10).
040800     MOVE WS-Exc-Month-Edit   TO RE-Report-Text (80:10).
040900     MOVE WS-Exc-Year-Edit    TO RE-Report-Text (91:10).
041000     MOVE CX-Exclusion-Reason TO RE-Report-Text (102:120).
041100     WRITE RE-Report-Line AFTER ADVANCING 1.
041200     MOVE SPACES TO VE-Csv-Line.
041300     MOVE CX-Row-Id           TO VE-Csv-Text (1:36).
041400     MOVE ","                 TO VE-Csv-Text (37:1).
041500     MOVE WS-Exc-Name-Edit    TO VE-Csv-Text (38:30).
041600     MOVE ","                 TO VE-Csv-Text (68:1).
041700     MOVE WS-Exc-Day-Edit     TO VE-Csv-Text (69:10).
041800     MOVE ","                 TO VE-Csv-Text (79:1).
041900     MOVE WS-Exc-Month-Edit   TO VE-Csv-Text (80:10).
042000     MOVE ","                 TO VE-Csv-Text (90:1).
042100     MOVE WS-Exc-Year-Edit    TO VE-Csv-Text (91:10).
042200     MOVE ","                 TO VE-Csv-Text (101:1).
042300     MOVE CX-Exclusion-Reason TO VE-Csv-Text (102:120).
042400     WRITE VE-Csv-Line.
042500     READ EXCLUDED-FILE
042600         AT END MOVE "Y" TO WS-Exc-Eof-Switch
042700     END-READ.
042800 BB025-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200*    ZZ030  -  BLANK ORIGINAL FIELD BECOMES A SINGLE HYPHEN      *
043300*    FOR THE EXCLUDED REPORT AND ITS CSV.  A FIELD THAT WAS      *
043400*    NEVER KEYED AT ALL ARRIVES AS SPACES ON THE RAW CAPTURE -   *
043500*    WITHOUT THIS EDIT THE REPORT COLUMN WOULD JUST LOOK LIKE A  *
043600*    GAP, WHICH AN OPERATOR COULD EASILY MISTAKE FOR A PRINTING  *
043700*    FAULT RATHER THAN A DELIBERATELY MISSING VALUE.             *
043800*****************************************************************
043900 ZZ030-EDIT-BLANKS SECTION.
044000 ZZ030-START.
044100     MOVE SPACES TO WS-Exc-Edit-Work.
044200     IF CX-Orig-Name = SPACES
044300         MOVE "-" TO WS-Exc-Name-Edit
044400     ELSE
044500         MOVE CX-Orig-Name TO WS-Exc-Name-Edit
044600     END-IF.
044700     IF CX-Orig-Birth-Day = SPACES
044800         MOVE "-" TO WS-Exc-Day-Edit
044900     ELSE
045000         MOVE CX-Orig-Birth-Day TO WS-Exc-Day-Edit
045100     END-IF.
045200     IF CX-Orig-Birth-Month = SPACES
045300         MOVE "-" TO WS-Exc-Month-Edit
045400     ELSE
045500         MOVE CX-Orig-Birth-Month TO WS-Exc-Month-Edit
045600     END-IF.
045700     IF CX-Orig-Birth-Year = SPACES
045800         MOVE "-" TO WS-Exc-Year-Edit
045900     ELSE
046000         MOVE CX-Orig-Birth-Year TO WS-Exc-Year-Edit
046100     END-IF.
046200 ZZ030-EXIT.
046300     EXIT.
046400
046500*****************************************************************
046600*    AA090  -  CLOSE DOWN                                       *
046700*    NO RUN SUMMARY IS PRINTED HERE THE WAY CL010 AND CL020     *
046800*    PRINT ONE - THE RECORDS-PRINTED FOOTER ON EACH REPORT ALSO *
046900*    SERVES THAT PURPOSE, SO A SEPARATE CONSOLE SUMMARY WOULD   *
047000*    JUST BE REPEATING NUMBERS THE OPERATOR CAN ALREADY SEE ON  *
047100*    THE REPORT OUTPUT ITSELF.                                  *
047200*****************************************************************
047300 AA090-TERMINATE SECTION.
047400 AA090-START.
047500     CLOSE INCLUDED-FILE EXCLUDED-FILE.
047600     CLOSE INCLUDED-REPORT EXCLUDED-REPORT.
047700     CLOSE INCLUDED-CSV EXCLUDED-CSV.
047800     DISPLAY "CL030 REPORT RUN COMPLETE" UPON CONSOLE.
047900 AA090-EXIT.
048000     EXIT.
