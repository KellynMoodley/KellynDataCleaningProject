000100*****************************************************
000200*                                                   *
000300*   CLIENT LIST CLEANSING - COMMON DATE/TIME WORK   *
000400*        AREA, SHARED BY CL010, CL020, CL030        *
000500*****************************************************
000600* 14/03/85 RJH - CREATED, LIFTED FROM THE PAYROLL
000700*                DATE-FORMAT BLOCK SO ALL 3 PROGRAMS
000800*                PRINT THE SAME HEADING DATE LAYOUT.
000900* 06/06/93 DPK - ADDED WS-RUN-TIME FOR REPORT HEADINGS.
001000* 21/10/98 MWS - Y2K: WS-YEAR NOW 4 DIGITS THROUGHOUT,
001100*                WAS 2.  ALL 3 PROGRAMS RECOMPILED.
001200*
001300 01  WS-RUN-DATE.
001400     03  WS-RUN-YY           PIC 99.
001500     03  WS-RUN-MM           PIC 99.
001600     03  WS-RUN-DD           PIC 99.
001700 01  WS-RUN-DATE9  REDEFINES WS-RUN-DATE
001800                             PIC 9(6).
001900*
002000*    CENTURY IS WINDOWED, NOT STORED ON THE CAPTURE FILES -
002100*    SEE THE Y2K ENTRY ABOVE.  WS-RUN-CCYY IS SET BY THE
002200*    CALLING PROGRAM'S AA010 PARAGRAPH AFTER THE ACCEPT.
002300*
002400 01  WS-RUN-CCYY.
002500     03  WS-RUN-CC           PIC 99.
002600     03  WS-RUN-CCYY-YY      PIC 99.
002700*
002800 01  WS-Date-Formats.
002900     03  WS-Date             PIC X(10)   VALUE "99/99/9999".
003000     03  WS-UK    REDEFINES WS-Date.
003100         05  WS-Days         PIC 99.
003200         05  FILLER          PIC X.
003300         05  WS-Month        PIC 99.
003400         05  FILLER          PIC X.
003500         05  WS-Year         PIC 9(4).
003600     03  WS-USA   REDEFINES WS-Date.
003700         05  WS-USA-Month    PIC 99.
003800         05  FILLER          PIC X.
003900         05  WS-USA-Days     PIC 99.
004000         05  FILLER          PIC X.
004100         05  FILLER          PIC 9(4).
004200     03  WS-Intl  REDEFINES WS-Date.
004300         05  WS-Intl-Year    PIC 9(4).
004400         05  FILLER          PIC X.
004500         05  WS-Intl-Month   PIC 99.
004600         05  FILLER          PIC X.
004700         05  WS-Intl-Days    PIC 99.
004800*
004900 01  WS-Run-Time.
005000     03  WS-RT-HH            PIC 99.
005100     03  WS-RT-MM            PIC 99.
005200     03  WS-RT-SS            PIC 99.
005300     03  FILLER              PIC 9(4).
005400 01  WS-Run-Clock.
005500     03  WS-RC-HH            PIC 99.
005600     03  FILLER              PIC X VALUE ":".
005700     03  WS-RC-MM            PIC 99.
005800     03  FILLER              PIC X VALUE ":".
005900     03  WS-RC-SS            PIC 99.
