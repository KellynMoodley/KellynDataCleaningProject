000100* FD FOR THE EXCLUDED DATA CSV EXPORT.
000200* 11/08/93 DPK - CREATED.
000300 FD  EXCLUDED-CSV
000400     LABEL RECORDS ARE STANDARD.
000500 01  VE-Csv-Line.
000600     03  VE-Csv-Text              PIC X(248).
000700     03  FILLER                   PIC X(002).
