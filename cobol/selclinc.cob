000100* SELECT CLAUSE FOR INCLUDED (CLEAN) CLIENT FILE.
000200* CALLING PROGRAM MUST DECLARE CI-FILE-STATUS PIC XX.
000300* 14/03/85 RJH - CREATED.
000400     SELECT INCLUDED-FILE ASSIGN TO "CLINCL"
000500         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS CI-FILE-STATUS.
